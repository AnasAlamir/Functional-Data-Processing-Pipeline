000010**************************************************************** 00000010
000020*                                                               * 00000020
000030*   COPY MEMBER  = STATWORK                                    * 00000030
000040*                                                               * 00000040
000050*   DESCRIPTIVE NAME = COLUMN-STATISTIC WORK TABLES             * 00000050
000060*                                                               * 00000060
000070*   ONE GENERIC NUMERIC-VALUE TABLE AND ONE GENERIC DISTINCT-   * 00000070
000080*   VALUE/FREQUENCY TABLE, BOTH RE-USED ONE COLUMN AT A TIME --* 00000080
000090*   LOADED, SORTED/SCANNED, THEN CLEARED BEFORE THE NEXT COLUMN.* 00000090
000100*   SHARED BY SALESCLN'S PASS-1 DEFAULT COMPUTATION AND ITS      00000100
000110*   PASS-3 AGGREGATION/ANALYSIS, AND BY VALSORT FOR THE MEDIAN.  00000110
000120*                                                               * 00000120
000130*   MAINTENANCE HISTORY                                        * 00000130
000140*   YYMMDD  BY   TICKET     DESCRIPTION                        * 00000140
000150*   240115  RCN  CCR-4471   ORIGINAL COPY MEMBER.               * 00000150
000160*   240522  RCN  CCR-4588   WIDENED STW-VALUE TO S9(9)V9999 SO   00000160
000170*                           CORRECTED TOTAL FITS THE SAME SLOT.  00000170
000175*   240603  RCN  CCR-4601   ADDED STW-MEDIAN SO STATCALC HAS A    00000175
000176*                           PLACE TO HAND BACK THE MEDIAN IT      00000176
000177*                           PICKS OFF THE SORTED VALUE TABLE.     00000177
000180**************************************************************** 00000180
000190 01  STW-VALUE-COUNT                PIC S9(4) COMP VALUE +0.     00000190
000200 01  STW-VALUE-TABLE.                                            00000200
000210     05  STW-VALUE-ENTRY OCCURS 0 TO 3000 TIMES                  00000210
000220             DEPENDING ON STW-VALUE-COUNT.                       00000220
000230         10  STW-VALUE              PIC S9(9)V9999 COMP-3.       00000230
000240 01  STW-SUM                        PIC S9(11)V9999 COMP-3       00000240
000250                                    VALUE +0.                    00000250
000260 01  STW-MEAN                       PIC S9(9)V9999 COMP-3        00000260
000270                                    VALUE +0.                    00000270
000280 01  STW-SUM-SQ-DEV                 PIC S9(15)V9999 COMP-3        00000280
000290                                    VALUE +0.                    00000290
000300 01  STW-VARIANCE                   PIC S9(9)V9999 COMP-3        00000300
000310                                    VALUE +0.                    00000310
000315 01  STW-MEDIAN                     PIC S9(9)V9999 COMP-3        00000315
000317                                    VALUE +0.                    00000317
000320 01  STW-DISTINCT-COUNT             PIC S9(4) COMP VALUE +0.      00000320
000330 01  STW-DISTINCT-TABLE.                                         00000330
000340     05  STW-DISTINCT-ENTRY OCCURS 0 TO 500 TIMES                00000340
000350             DEPENDING ON STW-DISTINCT-COUNT.                     00000350
000360         10  STW-DISTINCT-VALUE     PIC X(20).                  00000360
000370         10  STW-DISTINCT-FREQ      PIC S9(5) COMP.               00000370
000380 01  STW-MAX-FREQ                   PIC S9(5) COMP VALUE +0.      00000380
000390 01  STW-MAX-FREQ-TIES              PIC S9(4) COMP VALUE +0.      00000390
000400 01  STW-MAX-FREQ-INDEX             PIC S9(4) COMP VALUE +0.      00000400
000410 01  STW-SUB-1                      PIC S9(4) COMP VALUE +0.      00000410
000420 01  STW-SUB-2                      PIC S9(4) COMP VALUE +0.      00000420
000430 01  STW-FOUND-SW                   PIC X(01) VALUE 'N'.          00000430
000440     88  STW-VALUE-FOUND                VALUE 'Y'.                00000440
