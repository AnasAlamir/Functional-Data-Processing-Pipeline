000010 IDENTIFICATION DIVISION.                                        00000010
000020 PROGRAM-ID.    FLDPARSE.                                        00000020
000030 AUTHOR.        R C NUNEZ.                                       00000030
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        00000040
000050 DATE-WRITTEN.  01/22/87.                                        00000050
000060 DATE-COMPILED.                                                  00000060
000070 SECURITY.      NON-CONFIDENTIAL.                                00000070
000080***************************************************************-00000080
000090*                                                               * 00000090
000100*   MODULE NAME = FLDPARSE                                      * 00000100
000110*                                                                00000110
000120*   FUNCTION =  GENERAL PURPOSE FIELD SCRUBBER.  GIVEN ONE RAW  * 00000120
000130*               TEXT FIELD FROM A CAFE SALES TRANSACTION AND A  * 00000130
000140*               ONE-CHARACTER FIELD-TYPE CODE, DECIDES WHETHER  * 00000140
000150*               THE FIELD IS DIRTY (BLANK, THE WORD "ERROR" OR   00000150
000160*               THE WORD "UNKNOWN") OR INVALID FOR ITS TYPE,    * 00000160
000170*               AND IF SO HANDS BACK THE CALLER-SUPPLIED         00000170
000180*               DEFAULT.  OTHERWISE CONVERTS THE TEXT TO A       00000180
000190*               NUMERIC OR CALENDAR-CHECKED VALUE.               00000190
000200*                                                                00000200
000210*   DEPENDENCIES = NONE                                          00000210
000220*                                                                00000220
000230*   INPUT  = FP-RAW-FIELD, FP-FIELD-TYPE, FP-DEFAULT-NUM,        * 00000230
000240*            FP-DEFAULT-STR (COPY FLDWORK)                      * 00000240
000250*   OUTPUT = FP-PARSED-NUM, FP-PARSED-STR, FP-ERROR-SW           * 00000250
000260*                                                                00000260
000270*   INVOKE BY : CALL 'FLDPARSE' USING FP-RAW-FIELD,              * 00000270
000280*                   FP-FIELD-TYPE, FP-DEFAULT-NUM, FP-DEFAULT-STR,00000280
000290*                   FP-PARSED-NUM, FP-PARSED-STR, FP-ERROR-SW    * 00000290
000300*                                                                00000300
000310*   MAINTENANCE HISTORY                                          00000310
000320*   YYMMDD  BY   TICKET     DESCRIPTION                          00000320
000330*   870122  RCN  CCR-0034   ORIGINAL NUMERIC/STRING EDIT MODULE, * 00000330
000340*                           PATTERNED AFTER THE CALCCOST FIELD   * 00000340
000350*                           VALIDATION PARAGRAPHS.               * 00000350
000360*   881003  DPS  CCR-0187   ADDED DATE-FIELD CALENDAR CHECK, ON   00000360
000370*                           REQUEST FROM THE AUDIT GROUP.        * 00000370
000380*   990226  RCN  CCR-2004   Y2K REVIEW -- WINDOWED 2-DIGIT YEARS *-00000380
000390*                           ARE NOT ACCEPTED BY THIS MODULE, SO  *-00000390
000400*                           NO CENTURY-WINDOW LOGIC WAS NEEDED.  *-00000400
000410*                           CONFIRMED WS-CC-YEAR IS 4 DIGITS.    * 00000410
000420*   240115  RCN  CCR-4471   RE-PURPOSED FOR THE CAFE SALES       * 00000420
000430*                           CLEAN-UP RUN; ADDED THE DIRTY-VALUE  * 00000430
000440*                           SENTINEL CHECK (BLANK/ERROR/UNKNOWN) * 00000440
000450*                           AHEAD OF THE TYPE-SPECIFIC EDITS.    * 00000450
000460*   240301  RCN  CCR-4502   INTEGER FIELDS NO LONGER ACCEPT AN   * 00000460
000470*                           EMBEDDED DECIMAL POINT -- QUANTITY   * 00000470
000480*                           WITH A "." IN IT NOW FLAGS AS AN     * 00000480
000490*                           ERROR INSTEAD OF SILENTLY TRUNCATING.* 00000490
000493*   240701  RCN  CCR-4601   0110/0200 WERE REJECTING NEARLY      * 00000493
000494*                           EVERY GOOD PRICE AND QUANTITY VALUE  * 00000494
000495*                           -- THE OLD INT-TEXT/FRC-TEXT NUMERIC * 00000495
000496*                           TEST FAILS ON THE BLANK FILL UNSTRING* 00000496
000497*                           LEAVES BEHIND WHEN THE TYPED VALUE IS* 00000497
000498*                           SHORTER THAN THE WORK AREA.  REWORKED* 00000498
000499*                           TO ACCUMULATE THE WHOLE-NUMBER HALF   00000499
000499A*                          DIGIT BY DIGIT AND ZERO-FILL THE      00000499A
000499B*                          FRACTION HALF BEFORE TESTING IT.      00000499B
000500***************************************************************-00000500
000510                                                                 00000510
000520 ENVIRONMENT DIVISION.                                           00000520
000530 CONFIGURATION SECTION.                                          00000530
000540 SOURCE-COMPUTER.  IBM-370.                                      00000540
000550 OBJECT-COMPUTER.  IBM-370.                                      00000550
000560 SPECIAL-NAMES.                                                  00000560
000570     C01 IS TOP-OF-FORM.                                         00000570
000580                                                                 00000580
000590 DATA DIVISION.                                                  00000590
000600 WORKING-STORAGE SECTION.                                        00000600
000610***************************************************************-00000610
000620*    DECIMAL-POINT SPLIT WORK AREA -- USED BY 0100 AND 0200     *-00000620
000630***************************************************************-00000630
000640 01  WS-SPLIT-WORK.                                              00000640
000650     05  WS-INT-TEXT                PIC X(12) VALUE SPACES.       00000650
000660     05  WS-FRC-TEXT                PIC X(04) VALUE SPACES.       00000660
000670     05  WS-SIGN-TEXT               PIC X(01) VALUE SPACE.        00000670
000680 01  WS-SPLIT-WORK-X REDEFINES WS-SPLIT-WORK PIC X(17).          00000680
000690                                                                 00000690
000700 01  WS-INT-ACCUM                   PIC S9(9) COMP VALUE +0.      00000700
000705 01  WS-ONE-DIGIT                   PIC 9(1) VALUE 0.             00000705
000707 01  WS-INT-BAD-SW                  PIC X(01) VALUE 'N'.          00000707
000708     88  WS-INT-TEXT-BAD                VALUE 'Y'.                00000708
000709                                                                 00000709
000730 01  WS-FRC-NUM-X                   PIC X(04) VALUE SPACES.       00000730
000740 01  WS-FRC-NUM REDEFINES WS-FRC-NUM-X           PIC 9(4).        00000740
000750                                                                 00000750
000760 01  WS-DELIM-COUNT                 PIC S9(4) COMP VALUE +0.      00000760
000770 01  WS-CHAR-SUB                    PIC S9(4) COMP VALUE +0.      00000770
000780 01  WS-FRC-DIGITS                  PIC S9(4) COMP VALUE +0.      00000780
000790 01  WS-FRC-DIVISOR                 PIC S9(7)V9999 COMP-3         00000790
000800                                    VALUE +1.                    00000800
000805 01  WS-DIVIDE-QUOT                 PIC S9(9) COMP VALUE +0.      00000805
000810                                                                 00000810
000820 01  WS-CONVERT-SW                  PIC X(01) VALUE 'N'.          00000820
000830     88  WS-CONVERT-OK                  VALUE 'Y'.                00000830
000840     88  WS-CONVERT-BAD                 VALUE 'N'.                00000840
000850                                                                 00000850
000860***************************************************************-00000860
000870*    CALENDAR-DATE EDIT WORK AREA -- USED BY 0300                *-00000870
000880***************************************************************-00000880
000890 01  WS-CC-DATE.                                                 00000890
000900     05  WS-CC-YEAR                 PIC 9(4).                    00000900
000910     05  FILLER                     PIC X(01).                  00000910
000920     05  WS-CC-MONTH                PIC 9(2).                    00000920
000930     05  FILLER                     PIC X(01).                  00000930
000940     05  WS-CC-DAY                  PIC 9(2).                    00000940
000950 01  WS-CC-DATE-X REDEFINES WS-CC-DATE          PIC X(10).        00000950
000960                                                                 00000960
000970 01  WS-CC-DAYS-IN-MONTH.                                         00000970
000980     05  FILLER                     PIC 9(2) VALUE 31.           00000980
000990     05  FILLER                     PIC 9(2) VALUE 29.           00000990
001000     05  FILLER                     PIC 9(2) VALUE 31.           00001000
001010     05  FILLER                     PIC 9(2) VALUE 30.           00001010
001020     05  FILLER                     PIC 9(2) VALUE 31.           00001020
001030     05  FILLER                     PIC 9(2) VALUE 30.           00001030
001040     05  FILLER                     PIC 9(2) VALUE 31.           00001040
001050     05  FILLER                     PIC 9(2) VALUE 31.           00001050
001060     05  FILLER                     PIC 9(2) VALUE 30.           00001060
001070     05  FILLER                     PIC 9(2) VALUE 31.           00001070
001080     05  FILLER                     PIC 9(2) VALUE 30.           00001080
001090     05  FILLER                     PIC 9(2) VALUE 31.           00001090
001100 01  WS-CC-DIM-TABLE REDEFINES WS-CC-DAYS-IN-MONTH.               00001100
001110     05  WS-CC-DIM                  PIC 9(2) OCCURS 12 TIMES.     00001110
001120                                                                 00001120
001130 01  WS-CC-MAX-DAY                  PIC 9(2) VALUE 0.            00001130
001140 01  WS-CC-LEAP-SW                  PIC X(01) VALUE 'N'.          00001140
001150     88  WS-CC-IS-LEAP-YEAR             VALUE 'Y'.                00001150
001160                                                                 00001160
001170 01  WS-DIRTY-SW                    PIC X(01) VALUE 'N'.          00001170
001180     88  WS-FIELD-IS-DIRTY              VALUE 'Y'.                00001180
001190                                                                 00001190
001200 LINKAGE SECTION.                                                00001200
001210 COPY FLDWORK.                                                   00001210
001220                                                                 00001220
001230 PROCEDURE DIVISION USING FP-RAW-FIELD, FP-FIELD-TYPE,            00001230
001240         FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,          00001240
001250         FP-PARSED-STR, FP-ERROR-SW.                             00001250
001260                                                                 00001260
001270 0000-MAINLINE.                                                  00001270
001280     MOVE 'N' TO FP-ERROR-SW.                                     00001280
001290     PERFORM 0900-CHECK-DIRTY-RTN THRU 0900-EXIT.                00001290
001300     EVALUATE TRUE                                               00001300
001310         WHEN FP-TYPE-NUMERIC                                    00001310
001320             PERFORM 0100-PARSE-NUMERIC-RTN THRU 0100-EXIT        00001320
001330         WHEN FP-TYPE-INTEGER                                    00001330
001340             PERFORM 0200-PARSE-INTEGER-RTN THRU 0200-EXIT        00001340
001350         WHEN FP-TYPE-DATE                                       00001350
001360             PERFORM 0300-PARSE-DATE-RTN THRU 0300-EXIT           00001360
001370         WHEN FP-TYPE-STRING                                     00001370
001380             PERFORM 0400-PARSE-STRING-RTN THRU 0400-EXIT         00001380
001390         WHEN OTHER                                              00001390
001400             MOVE 'Y' TO FP-ERROR-SW                             00001400
001410     END-EVALUATE.                                               00001410
001420     GOBACK.                                                     00001420
001430                                                                 00001430
001440***************************************************************-00001440
001450*    0100-PARSE-NUMERIC-RTN                                     *-00001450
001460*    HANDLES PRICE-PER-UNIT/TOTAL-SPENT STYLE FIELDS -- UP TO    *-00001460
001470*    FOUR DECIMAL DIGITS, OPTIONAL LEADING SIGN, OPTIONAL        *-00001470
001480*    DECIMAL POINT.  DIRTY OR UNPARSEABLE TEXT DRAWS THE         *-00001480
001490*    CALLER'S DEFAULT.                                          *-00001490
001500***************************************************************-00001500
001510 0100-PARSE-NUMERIC-RTN.                                         00001510
001520     IF WS-FIELD-IS-DIRTY                                        00001520
001530         MOVE FP-DEFAULT-NUM TO FP-PARSED-NUM                    00001530
001540         GO TO 0100-EXIT                                         00001540
001550     END-IF.                                                     00001550
001560     PERFORM 0110-SPLIT-DECIMAL-RTN THRU 0110-EXIT.               00001560
001570     IF WS-CONVERT-BAD                                           00001570
001580         MOVE FP-DEFAULT-NUM TO FP-PARSED-NUM                    00001580
001590         MOVE 'Y' TO FP-ERROR-SW                                 00001590
001600     END-IF.                                                     00001600
001610 0100-EXIT.                                                      00001610
001620     EXIT.                                                       00001620
001630                                                                 00001630
001640***************************************************************-00001640
001650*    0110-SPLIT-DECIMAL-RTN                                     *-00001650
001660*    SPLITS THE RAW TEXT ON THE DECIMAL POINT, VALIDATES BOTH    *-00001660
001670*    HALVES AS NUMERIC, AND COMBINES THEM INTO FP-PARSED-NUM.    *-00001670
001680*    SETS WS-CONVERT-SW FOR THE CALLING PARAGRAPH.               *-00001680
001690***************************************************************-00001690
001700 0110-SPLIT-DECIMAL-RTN.                                         00001700
001710     MOVE SPACES TO WS-SPLIT-WORK.                               00001710
001720     MOVE 'N' TO WS-CONVERT-SW.                                  00001720
001725     MOVE ZERO TO WS-DELIM-COUNT.                                00001725
001730     UNSTRING FP-RAW-FIELD DELIMITED BY '.'                      00001730
001740             INTO WS-INT-TEXT, WS-FRC-TEXT                       00001740
001750             TALLYING IN WS-DELIM-COUNT.                         00001750
001760     MOVE SPACE TO WS-SIGN-TEXT.                                 00001760
001770     IF WS-INT-TEXT(1:1) = '-'                                   00001770
001780         MOVE '-' TO WS-SIGN-TEXT                                00001780
001790         MOVE SPACE TO WS-INT-TEXT(1:1)                          00001790
001800     END-IF.                                                     00001800
001801*    UNSTRING LEAVES BOTH HALVES LEFT-JUSTIFIED AND BLANK-FILLED *-00001801
001802*    ON THE RIGHT.  BLANK-FILL IS THE RIGHT ANSWER FOR THE        00001802
001803*    FRACTION (MISSING TRAILING DIGITS MEAN ZERO), SO ZERO-FILL   00001803
001804*    IT HERE; THE WHOLE-NUMBER HALF IS ACCUMULATED DIGIT BY       00001804
001805*    DIGIT IN 0115 INSTEAD, SINCE A RIGHT-HAND ZERO-FILL WOULD    00001805
001806*    MULTIPLY ITS VALUE BY A POWER OF TEN.                        00001806
001807     INSPECT WS-FRC-TEXT REPLACING ALL SPACE BY '0'.             00001807
001808     PERFORM 0115-ACCUM-INT-RTN THRU 0115-EXIT.                  00001808
001870     IF WS-INT-TEXT-BAD                                          00001870
001880         OR WS-FRC-TEXT IS NOT NUMERIC                           00001880
001890         GO TO 0110-EXIT                                         00001890
001900     END-IF.                                                     00001900
001920     MOVE WS-FRC-TEXT TO WS-FRC-NUM-X.                           00001920
001945*    THE FRACTION IS ALWAYS A FULL 4-DIGIT, ZERO-FILLED-ON-THE-  00001945
001946*    RIGHT VALUE AT THIS POINT, SO A FLAT /10000 ALWAYS RECOVERS 00001946
001947*    WHAT WAS TYPED -- "5" AND "5000" BOTH COME OUT TO .5000.     00001947
001948     MOVE 10000 TO WS-FRC-DIVISOR.                               00001948
001970     COMPUTE FP-PARSED-NUM ROUNDED =                             00001970
001980             WS-INT-ACCUM + (WS-FRC-NUM / WS-FRC-DIVISOR).        00001980
001990     IF WS-SIGN-TEXT = '-'                                       00001990
002000         COMPUTE FP-PARSED-NUM = FP-PARSED-NUM * -1              00002000
002010     END-IF.                                                     00002010
002020     MOVE 'Y' TO WS-CONVERT-SW.                                  00002020
002030 0110-EXIT.                                                      00002030
002040     EXIT.                                                       00002040
002045                                                                 00002045
002046***************************************************************-00002046
002047*    0115-ACCUM-INT-RTN                                        *-00002047
002048*    BUILDS THE WHOLE-NUMBER VALUE ONE CHARACTER AT A TIME,     *-00002048
002049*    STOPPING AT THE FIRST TRAILING BLANK UNSTRING LEFT BEHIND. *-00002049
002050*    CCR-4601: REPLACES THE OLD REDEFINES-AND-TEST-NUMERIC        00002050
002051*    METHOD, WHICH FAILED ANY FIELD SHORTER THAN THE WORK AREA.   00002051
002052***************************************************************-00002052
002053 0115-ACCUM-INT-RTN.                                             00002053
002054     MOVE ZERO TO WS-INT-ACCUM.                                  00002054
002055     MOVE 'N' TO WS-INT-BAD-SW.                                  00002055
002056     MOVE ZERO TO WS-CHAR-SUB.                                   00002056
002057     PERFORM 0116-ACCUM-ONE-DIGIT-RTN THRU 0116-EXIT             00002057
002058             UNTIL WS-CHAR-SUB >= 12                             00002058
002059             OR WS-INT-TEXT(WS-CHAR-SUB + 1:1) = SPACE            00002059
002060             OR WS-INT-TEXT-BAD.                                 00002060
002061 0115-EXIT.                                                      00002061
002062     EXIT.                                                       00002062
002063                                                                 00002063
002064 0116-ACCUM-ONE-DIGIT-RTN.                                       00002064
002065     ADD 1 TO WS-CHAR-SUB.                                       00002065
002066     IF WS-INT-TEXT(WS-CHAR-SUB:1) IS NOT NUMERIC                00002066
002067         MOVE 'Y' TO WS-INT-BAD-SW                               00002067
002068     ELSE                                                       00002068
002069         MOVE WS-INT-TEXT(WS-CHAR-SUB:1) TO WS-ONE-DIGIT         00002069
002070         COMPUTE WS-INT-ACCUM = (WS-INT-ACCUM * 10) +            00002070
002071                 WS-ONE-DIGIT                                    00002071
002072     END-IF.                                                     00002072
002073 0116-EXIT.                                                      00002073
002074     EXIT.                                                       00002074
002075                                                                 00002075
002360***************************************************************-00002360
002370*    0200-PARSE-INTEGER-RTN                                     *-00002370
002380*    HANDLES QUANTITY STYLE FIELDS -- DIGITS ONLY, OPTIONAL      *-00002380
002390*    LEADING SIGN, NO DECIMAL POINT PERMITTED (CCR-4502).        *-00002390
002400***************************************************************-00002400
002410 0200-PARSE-INTEGER-RTN.                                         00002410
002420     IF WS-FIELD-IS-DIRTY                                        00002420
002430         MOVE FP-DEFAULT-NUM TO FP-PARSED-NUM                    00002430
002440         GO TO 0200-EXIT                                         00002440
002450     END-IF.                                                     00002450
002460     IF FP-RAW-FIELD(1:20) = SPACES                              00002460
002470         MOVE FP-DEFAULT-NUM TO FP-PARSED-NUM                    00002470
002480         MOVE 'Y' TO FP-ERROR-SW                                 00002480
002490         GO TO 0200-EXIT                                         00002490
002500     END-IF.                                                     00002500
002505     MOVE SPACES TO WS-SPLIT-WORK.                                00002505
002510     MOVE ZERO TO WS-DELIM-COUNT.                                00002510
002520     UNSTRING FP-RAW-FIELD DELIMITED BY '.'                      00002520
002530             INTO WS-INT-TEXT, WS-FRC-TEXT                       00002530
002540             TALLYING IN WS-DELIM-COUNT.                         00002540
002545*    CCR-4502 -- ANY DECIMAL POINT AT ALL DISQUALIFIES AN         00002545
002546*    INTEGER FIELD; THE OLD ">1" TEST ONLY CAUGHT A SECOND        00002546
002547*    POINT AND LET A SINGLE ONE THROUGH TO BE SILENTLY            00002547
002548*    TRUNCATED.                                                   00002548
002550     IF WS-DELIM-COUNT > 0                                       00002550
002560         MOVE FP-DEFAULT-NUM TO FP-PARSED-NUM                    00002560
002570         MOVE 'Y' TO FP-ERROR-SW                                 00002570
002580         GO TO 0200-EXIT                                         00002580
002590     END-IF.                                                     00002590
002600     MOVE SPACE TO WS-SIGN-TEXT.                                 00002600
002610     IF WS-INT-TEXT(1:1) = '-'                                   00002610
002620         MOVE '-' TO WS-SIGN-TEXT                                00002620
002630         MOVE SPACE TO WS-INT-TEXT(1:1)                          00002630
002640     END-IF.                                                     00002640
002650     PERFORM 0115-ACCUM-INT-RTN THRU 0115-EXIT.                  00002650
002660     IF WS-INT-TEXT-BAD                                          00002660
002670         MOVE FP-DEFAULT-NUM TO FP-PARSED-NUM                    00002670
002675         MOVE 'Y' TO FP-ERROR-SW                                 00002675
002680         GO TO 0200-EXIT                                         00002680
002690     END-IF.                                                     00002690
002700     MOVE WS-INT-ACCUM TO FP-PARSED-NUM.                         00002700
002720     IF WS-SIGN-TEXT = '-'                                       00002720
002730         COMPUTE FP-PARSED-NUM = FP-PARSED-NUM * -1              00002730
002740     END-IF.                                                     00002740
002750 0200-EXIT.                                                      00002750
002760     EXIT.                                                       00002760
002770                                                                 00002770
002780***************************************************************-00002780
002790*    0300-PARSE-DATE-RTN                                        *-00002790
002800*    VALIDATES A YYYY-MM-DD TRANSACTION DATE AGAINST THE CALENDAR*-00002800
002810*    (MONTH 01-12, DAY WITHIN THE MONTH, FEBRUARY LEAP CHECK).   *-00002810
002820*    DIRTY OR UNPARSEABLE TEXT DRAWS THE CALLER'S DEFAULT DATE.  *-00002820
002830***************************************************************-00002830
002840 0300-PARSE-DATE-RTN.                                            00002840
002850     IF WS-FIELD-IS-DIRTY                                        00002850
002860         MOVE FP-DEFAULT-STR TO FP-PARSED-STR                    00002860
002870         GO TO 0300-EXIT                                         00002870
002880     END-IF.                                                     00002880
002890     MOVE FP-RAW-FIELD(1:10) TO WS-CC-DATE-X.                     00002890
002900     IF WS-CC-YEAR IS NOT NUMERIC                                00002900
002910         OR WS-CC-MONTH IS NOT NUMERIC                           00002910
002920         OR WS-CC-DAY IS NOT NUMERIC                             00002920
002930         MOVE FP-DEFAULT-STR TO FP-PARSED-STR                    00002930
002940         MOVE 'Y' TO FP-ERROR-SW                                 00002940
002950         GO TO 0300-EXIT                                         00002950
002960     END-IF.                                                     00002960
002970     IF WS-CC-MONTH < 1 OR WS-CC-MONTH > 12                      00002970
002980         MOVE FP-DEFAULT-STR TO FP-PARSED-STR                    00002980
002990         MOVE 'Y' TO FP-ERROR-SW                                 00002990
003000         GO TO 0300-EXIT                                         00003000
003010     END-IF.                                                     00003010
003020     PERFORM 0310-CHECK-LEAP-YEAR-RTN THRU 0310-EXIT.             00003020
003030     MOVE WS-CC-DIM(WS-CC-MONTH) TO WS-CC-MAX-DAY.                00003030
003040     IF WS-CC-MONTH = 2 AND WS-CC-IS-LEAP-YEAR                   00003040
003050         MOVE 29 TO WS-CC-MAX-DAY                                00003050
003060     END-IF.                                                     00003060
003070     IF WS-CC-DAY < 1 OR WS-CC-DAY > WS-CC-MAX-DAY                00003070
003080         MOVE FP-DEFAULT-STR TO FP-PARSED-STR                    00003080
003090         MOVE 'Y' TO FP-ERROR-SW                                 00003090
003100         GO TO 0300-EXIT                                         00003100
003110     END-IF.                                                     00003110
003120     MOVE FP-RAW-FIELD(1:10) TO FP-PARSED-STR.                    00003120
003130 0300-EXIT.                                                      00003130
003140     EXIT.                                                       00003140
003150                                                                 00003150
003160***************************************************************-00003160
003170*    0310-CHECK-LEAP-YEAR-RTN                                   *-00003170
003180*    DIVISIBLE BY 4, EXCEPT CENTURY YEARS MUST BE DIVISIBLE BY    *-00003180
003190*    400 -- NONE OF THE TRANSACTION YEARS THIS RUN SEES ARE      *-00003190
003200*    CENTURY YEARS, BUT THE CHECK IS KEPT FOR THE NEXT CENTURY.  *-00003200
003210***************************************************************-00003210
003220 0310-CHECK-LEAP-YEAR-RTN.                                       00003220
003230     MOVE 'N' TO WS-CC-LEAP-SW.                                  00003230
003240     DIVIDE WS-CC-YEAR BY 4 GIVING WS-DIVIDE-QUOT                00003240
003250             REMAINDER WS-FRC-DIGITS.                            00003250
003260     IF WS-FRC-DIGITS NOT = 0                                    00003260
003270         GO TO 0310-EXIT                                         00003270
003280     END-IF.                                                     00003280
003290     DIVIDE WS-CC-YEAR BY 100 GIVING WS-DIVIDE-QUOT              00003290
003300             REMAINDER WS-FRC-DIGITS.                             00003300
003310     IF WS-FRC-DIGITS NOT = 0                                    00003310
003320         MOVE 'Y' TO WS-CC-LEAP-SW                               00003320
003330         GO TO 0310-EXIT                                         00003330
003340     END-IF.                                                     00003340
003350     DIVIDE WS-CC-YEAR BY 400 GIVING WS-DIVIDE-QUOT              00003350
003360             REMAINDER WS-FRC-DIGITS.                             00003360
003370     IF WS-FRC-DIGITS = 0                                        00003370
003380         MOVE 'Y' TO WS-CC-LEAP-SW                               00003380
003390     END-IF.                                                     00003390
003400 0310-EXIT.                                                      00003400
003410     EXIT.                                                       00003410
003420                                                                 00003420
003430***************************************************************-00003430
003440*    0400-PARSE-STRING-RTN                                      *-00003440
003450*    ITEM, PAYMENT METHOD AND LOCATION ARE PLAIN TEXT -- THE     *-00003450
003460*    ONLY EDIT IS THE DIRTY-SENTINEL CHECK ALREADY DONE BY 0900. *-00003460
003470***************************************************************-00003470
003480 0400-PARSE-STRING-RTN.                                          00003480
003490     IF WS-FIELD-IS-DIRTY                                        00003490
003500         MOVE FP-DEFAULT-STR TO FP-PARSED-STR                    00003500
003510     ELSE                                                       00003510
003520         MOVE FP-RAW-FIELD TO FP-PARSED-STR                      00003520
003530     END-IF.                                                    00003530
003540 0400-EXIT.                                                      00003540
003550     EXIT.                                                       00003550
003560                                                                 00003560
003570***************************************************************-00003570
003580*    0900-CHECK-DIRTY-RTN                                       *-00003580
003590*    A FIELD IS DIRTY IF IT IS BLANK, OR THE LITERAL TEXT        *-00003590
003600*    "ERROR" OR "UNKNOWN" -- THE THREE SENTINELS THE EXTRACT     *-00003600
003610*    JOB WRITES WHEN THE POINT-OF-SALE TERMINAL HAD NOTHING      *-00003610
003620*    USABLE TO SEND.                                            *-00003620
003630***************************************************************-00003630
003640 0900-CHECK-DIRTY-RTN.                                           00003640
003650     MOVE 'N' TO WS-DIRTY-SW.                                    00003650
003660     IF FP-RAW-FIELD = SPACES                                    00003660
003670         OR FP-RAW-FIELD = 'ERROR'                               00003670
003680         OR FP-RAW-FIELD = 'UNKNOWN'                             00003680
003690         MOVE 'Y' TO WS-DIRTY-SW                                 00003690
003700     END-IF.                                                    00003700
003710 0900-EXIT.                                                      00003710
003720     EXIT.                                                       00003720
