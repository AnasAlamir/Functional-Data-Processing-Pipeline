000010**************************************************************** 00000010
000020*                                                               * 00000020
000030*   COPY MEMBER  = TRANREC                                     * 00000030
000040*                                                               * 00000040
000050*   DESCRIPTIVE NAME = RAW CAFE SALES TRANSACTION RECORD        * 00000050
000060*                                                               * 00000060
000070*   ONE RECORD PER LINE OF THE INCOMING dirty_cafe_sales.csv    * 00000070
000080*   FEED.  EVERY FIELD ARRIVES AS TEXT AND MAY CARRY ONE OF THE * 00000080
000090*   DIRTY SENTINELS 'ERROR', 'UNKNOWN' OR SPACES IN PLACE OF A  * 00000090
000100*   REAL VALUE -- FLDPARSE DECIDES WHAT TO DO ABOUT IT.         * 00000100
000110*                                                               * 00000110
000120*   MAINTENANCE HISTORY                                        * 00000120
000130*   YYMMDD  BY   TICKET     DESCRIPTION                        * 00000130
000140*   240115  RCN  CCR-4471   ORIGINAL COPY MEMBER.               * 00000140
000170**************************************************************** 00000170
000180 01  TRAN-IN-REC.                                                00000180
000190     05  TI-TRANSACTION-ID          PIC X(15).                  00000190
000200     05  TI-ITEM                    PIC X(20).                  00000200
000210     05  TI-QUANTITY                PIC X(10).                  00000210
000220     05  TI-PRICE-PER-UNIT          PIC X(10).                  00000220
000230     05  TI-TOTAL-SPENT             PIC X(10).                  00000230
000240     05  TI-PAYMENT-METHOD          PIC X(15).                  00000240
000250     05  TI-LOCATION                PIC X(15).                  00000250
000260     05  TI-TRANSACTION-DATE        PIC X(10).                  00000260
000330     05  FILLER                     PIC X(25).                 00000330
