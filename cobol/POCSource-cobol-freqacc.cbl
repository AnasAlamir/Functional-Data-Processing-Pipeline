000010 IDENTIFICATION DIVISION.                                        00000010
000020 PROGRAM-ID.    FREQACC.                                         00000020
000030 AUTHOR.        D P SANCHEZ.                                     00000030
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        00000040
000050 DATE-WRITTEN.  03/10/88.                                        00000050
000060 DATE-COMPILED.                                                  00000060
000070 SECURITY.      NON-CONFIDENTIAL.                                00000070
000080***************************************************************-00000080
000090*                                                               * 00000090
000100*   MODULE NAME = FREQACC                                       * 00000100
000110*                                                                00000110
000120*   FUNCTION =  MAINTAINS A DISTINCT-VALUE/FREQUENCY TABLE.      * 00000120
000130*               GIVEN ONE INCOMING VALUE, LOOKS IT UP IN THE     * 00000130
000140*               TABLE; IF FOUND, BUMPS ITS COUNT; IF NOT FOUND,  * 00000140
000150*               APPENDS IT AS A NEW ENTRY WITH A COUNT OF ONE,   * 00000150
000160*               PRESERVING FIRST-ENCOUNTERED ORDER.              * 00000160
000170*                                                                00000170
000180*   DEPENDENCIES = NONE                                          00000180
000190*                                                                00000190
000200*   INPUT  = STW-DISTINCT-COUNT, STW-DISTINCT-TABLE, FA-SEARCH-  * 00000200
000210*             VALUE (COPY STATWORK PLUS THE SEARCH ARGUMENT)     * 00000210
000220*   OUTPUT = STW-DISTINCT-COUNT, STW-DISTINCT-TABLE UPDATED       * 00000220
000230*                                                                00000230
000240*   INVOKE BY : CALL 'FREQACC' USING STW-DISTINCT-COUNT,         * 00000240
000250*                                    STW-DISTINCT-TABLE,         * 00000250
000260*                                    FA-SEARCH-VALUE             * 00000260
000270*                                                                00000270
000280*   MAINTENANCE HISTORY                                          00000280
000290*   YYMMDD  BY   TICKET     DESCRIPTION                          00000290
000300*   880310  DPS  CCR-0162   ORIGINAL -- WRITTEN FOR THE OLD       00000300
000310*                           PART-NUMBER FREQUENCY-OF-USE REPORT. 00000310
000320*   950714  RCN  CCR-1606   WIDENED SEARCH VALUE TO X(20) FOR    * 00000320
000330*                           LONGER DESCRIPTION FIELDS.           * 00000330
000340*   990226  RCN  CCR-2004   Y2K REVIEW -- NO DATE FIELDS IN THIS * 00000340
000350*                           MODULE, NO CHANGE REQUIRED.          * 00000350
000360*   240115  RCN  CCR-4471   PUT BACK INTO SERVICE FOR THE CAFE   * 00000360
000370*                           SALES CLEAN-UP RUN -- NO LOGIC       * 00000370
000380*                           CHANGE, JUST CONFIRMED STILL GOOD.   * 00000380
000390***************************************************************-00000390
000400                                                                 00000400
000410 ENVIRONMENT DIVISION.                                           00000410
000420 CONFIGURATION SECTION.                                          00000420
000430 SOURCE-COMPUTER.  IBM-370.                                      00000430
000440 OBJECT-COMPUTER.  IBM-370.                                      00000440
000450 SPECIAL-NAMES.                                                  00000450
000460     C01 IS TOP-OF-FORM.                                         00000460
000470                                                                 00000470
000480 DATA DIVISION.                                                  00000480
000490 WORKING-STORAGE SECTION.                                        00000490
000500***************************************************************-00000500
000510*    SEARCH WORK VARIABLES                                     *-00000510
000520***************************************************************-00000520
000530 01  WS-SCAN-SUB-X                  PIC X(04).                  00000530
000540 01  WS-SCAN-SUB  REDEFINES WS-SCAN-SUB-X PIC S9(4) COMP.        00000540
000541 01  WS-TRACE-COUNT-X               PIC X(04).                  00000541
000542 01  WS-TRACE-COUNT  REDEFINES WS-TRACE-COUNT-X PIC S9(4) COMP.  00000542
000550                                                                 00000550
000560 01  WS-FOUND-SW                    PIC X(01) VALUE 'N'.        00000560
000570     88  WS-ENTRY-FOUND                 VALUE 'Y'.               00000570
000580                                                                 00000580
000590 01  WS-TRACE-LINE.                                              00000590
000600     05  FILLER                     PIC X(20) VALUE              00000600
000610            'FREQACC ENTRY ADDED.'.                               00000610
000615     05  WS-TRACE-DISP              PIC ZZZ9.                   00000615
000620     05  FILLER                     PIC X(08) VALUE SPACES.      00000620
000630 01  WS-TRACE-LINE-ALT REDEFINES WS-TRACE-LINE PIC X(32).         00000630
000640                                                                 00000640
000650 01  WS-TEST-SW                     PIC X(01) VALUE 'N'.        00000650
000660     88  WS-TRACE-ON                    VALUE 'Y'.               00000660
000670                                                                 00000670
000680 LINKAGE SECTION.                                                00000680
000690 COPY STATWORK.                                                  00000690
000700 01  FA-SEARCH-VALUE                PIC X(20).                   00000700
000710                                                                 00000710
000720 PROCEDURE DIVISION USING STW-DISTINCT-COUNT, STW-DISTINCT-TABLE,00000720
000730                          FA-SEARCH-VALUE.                       00000730
000740                                                                 00000740
000750 0000-MAINLINE.                                                  00000750
000760     MOVE 'N' TO WS-FOUND-SW.                                    00000760
000770     MOVE 0 TO WS-SCAN-SUB.                                      00000770
000780     PERFORM 0100-SEARCH-TABLE-RTN THRU 0100-EXIT                00000780
000790             UNTIL WS-SCAN-SUB >= STW-DISTINCT-COUNT              00000790
000800             OR WS-ENTRY-FOUND.                                  00000800
000810     IF WS-ENTRY-FOUND                                           00000810
000820         ADD 1 TO STW-DISTINCT-FREQ(WS-SCAN-SUB)                 00000820
000830     ELSE                                                        00000830
000840         ADD 1 TO STW-DISTINCT-COUNT                             00000840
000850         MOVE FA-SEARCH-VALUE TO                                 00000850
000860                 STW-DISTINCT-VALUE(STW-DISTINCT-COUNT)          00000860
000870         MOVE 1 TO STW-DISTINCT-FREQ(STW-DISTINCT-COUNT)         00000870
000880         IF WS-TRACE-ON                                          00000880
000881             MOVE STW-DISTINCT-COUNT TO WS-TRACE-COUNT            00000881
000882             MOVE WS-TRACE-COUNT TO WS-TRACE-DISP                00000882
000890             DISPLAY WS-TRACE-LINE                               00000890
000900         END-IF                                                  00000900
000910     END-IF.                                                     00000910
000920     GOBACK.                                                     00000920
000930                                                                 00000930
000940***************************************************************-00000940
000950*    0100-SEARCH-TABLE-RTN                                     *-00000950
000960*    STEPS ONE ENTRY AT A TIME THROUGH THE DISTINCT-VALUE TABLE *-00000960
000970*    LOOKING FOR A MATCH ON FA-SEARCH-VALUE.                    *-00000970
000980***************************************************************-00000980
000990 0100-SEARCH-TABLE-RTN.                                          00000990
001000     ADD 1 TO WS-SCAN-SUB.                                       00001000
001010     IF STW-DISTINCT-VALUE(WS-SCAN-SUB) = FA-SEARCH-VALUE         00001010
001020         MOVE 'Y' TO WS-FOUND-SW                                 00001020
001030     END-IF.                                                     00001030
001040 0100-EXIT.                                                      00001040
001050     EXIT.                                                       00001050
