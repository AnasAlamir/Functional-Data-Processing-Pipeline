000010**************************************************************** 00000010
000020*                                                               * 00000020
000030*   COPY MEMBER  = DFLTREC                                     * 00000030
000040*                                                               * 00000040
000050*   DESCRIPTIVE NAME = PASS-1 COLUMN DEFAULTS WORK RECORD       * 00000050
000060*                                                               * 00000060
000070*   0200-COMPUTE-DEFAULTS-RTN OF SALESCLN LOADS THIS GROUP      * 00000070
000080*   ONCE, AFTER THE PASS-1 SCAN OF THE INPUT FILE, AND PASS 2'S * 00000080
000090*   0320-0365 CLEANING PARAGRAPHS STAND IT IN FOR ANY DIRTY     * 00000090
000095*   FIELD.                                                     * 00000095
000100*   THE FALLBACK VALUES BELOW APPLY ONLY WHEN A COLUMN HAD NO   * 00000100
000110*   VALID VALUES AT ALL ON PASS 1.                              * 00000110
000120*                                                               * 00000120
000130*   MAINTENANCE HISTORY                                        * 00000130
000140*   YYMMDD  BY   TICKET     DESCRIPTION                        * 00000140
000150*   240115  RCN  CCR-4471   ORIGINAL COPY MEMBER.               * 00000150
000160**************************************************************** 00000160
000170 01  DFLT-REC.                                                   00000170
000180     05  DFLT-QTY-MEDIAN            PIC S9(5)V9.                 00000180
000190     05  DFLT-PRICE-MEAN            PIC S9(5)V9(4).               00000190
000200     05  DFLT-ITEM-MODE             PIC X(20)  VALUE 'UNKNOWN'.   00000200
000210     05  DFLT-PAYMENT-MODE          PIC X(15)  VALUE 'UNKNOWN'.   00000210
000220     05  DFLT-LOCATION-MODE         PIC X(15)  VALUE 'UNKNOWN'.   00000220
000230     05  DFLT-DATE-MODE             PIC X(10)  VALUE '1970-01-01'.00000230
000240     05  FILLER                     PIC X(10).                  00000240
