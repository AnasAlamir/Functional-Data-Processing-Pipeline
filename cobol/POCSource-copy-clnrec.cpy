000010**************************************************************** 00000010
000020*                                                               * 00000020
000030*   COPY MEMBER  = CLNREC                                      * 00000030
000040*                                                               * 00000040
000050*   DESCRIPTIVE NAME = CLEANED CAFE SALES TRANSACTION WORK REC  * 00000050
000060*                                                               * 00000060
000070*   HOLDS ONE CAFE TRANSACTION AFTER FLDPARSE HAS SUBSTITUTED   * 00000070
000080*   PASS-1 DEFAULTS FOR ANY DIRTY FIELD.  CL-CORRECTED-TOTAL IS * 00000080
000090*   QUANTITY * PRICE PER UNIT, ROUNDED HALF-AWAY-FROM-ZERO.     * 00000090
000100*   SALESCLN EDITS THIS GROUP INTO CAFEOUT-REC BEFORE THE       * 00000100
000110*   WRITE TO CAFEOUT-FILE -- SEE 0380-WRITE-CLEAN-RTN.          * 00000110
000120*                                                               * 00000120
000130*   MAINTENANCE HISTORY                                        * 00000130
000140*   YYMMDD  BY   TICKET     DESCRIPTION                        * 00000140
000150*   240115  RCN  CCR-4471   ORIGINAL COPY MEMBER.               * 00000150
000155*   240301  RCN  CCR-4502   ADDED CL-DATE-ERR-SW SO A BAD        00000155
000156*                           CALENDAR DATE CAN BE COUNTED AS AN   00000156
000157*                           ERROR EVEN AFTER THE DEFAULT IS      00000157
000158*                           SUBSTITUTED.                        00000158
000160**************************************************************** 00000160
000170 01  TRAN-CLEAN-REC.                                             00000170
000180     05  CL-TRANSACTION-ID          PIC X(15).                  00000180
000190     05  CL-ITEM                    PIC X(20).                  00000190
000200     05  CL-QUANTITY                PIC S9(5).                  00000200
000210     05  CL-PRICE-PER-UNIT          PIC S9(5)V99.                00000210
000220     05  CL-TOTAL-SPENT             PIC S9(7)V99.                00000220
000230     05  CL-PAYMENT-METHOD          PIC X(15).                  00000230
000240     05  CL-LOCATION                PIC X(15).                  00000240
000250     05  CL-TRANSACTION-DATE        PIC X(10).                  00000250
000260     05  CL-CORRECTED-TOTAL         PIC S9(9)V99.                00000260
000290     05  CL-DATE-ERR-SW             PIC X(01) VALUE 'N'.         00000290
000300         88  CL-DATE-WAS-DIRTY           VALUE 'Y'.              00000300
000310     05  FILLER                     PIC X(11).                 00000310
