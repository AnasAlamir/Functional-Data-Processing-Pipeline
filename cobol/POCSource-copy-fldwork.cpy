000010**************************************************************** 00000010
000020*                                                               * 00000020
000030*   COPY MEMBER  = FLDWORK                                     * 00000030
000040*                                                               * 00000040
000050*   DESCRIPTIVE NAME = FLDPARSE CALL PARAMETER AREA             * 00000050
000060*                                                               * 00000060
000070*   ONE FIELD IN, ONE FIELD OUT.  SALESCLN LOADS FP-RAW-FIELD,  * 00000070
000080*   FP-FIELD-TYPE AND THE APPROPRIATE DEFAULT, CALLS FLDPARSE,  * 00000080
000090*   AND READS BACK FP-PARSED-NUM/FP-PARSED-STR AND FP-ERROR-SW. * 00000090
000100*                                                               * 00000100
000110*   MAINTENANCE HISTORY                                        * 00000110
000120*   YYMMDD  BY   TICKET     DESCRIPTION                        * 00000120
000130*   240115  RCN  CCR-4471   ORIGINAL COPY MEMBER.               * 00000130
000140**************************************************************** 00000140
000150 01  FP-RAW-FIELD                   PIC X(20).                  00000150
000160 01  FP-FIELD-TYPE                  PIC X(01).                   00000160
000170     88  FP-TYPE-NUMERIC                VALUE 'N'.                00000170
000180     88  FP-TYPE-INTEGER                VALUE 'I'.                00000180
000190     88  FP-TYPE-DATE                   VALUE 'D'.                00000190
000200     88  FP-TYPE-STRING                 VALUE 'S'.                00000200
000210 01  FP-DEFAULT-NUM                 PIC S9(9)V9999 COMP-3.        00000210
000220 01  FP-DEFAULT-STR                 PIC X(20).                  00000220
000230 01  FP-PARSED-NUM                  PIC S9(9)V9999 COMP-3.        00000230
000240 01  FP-PARSED-STR                  PIC X(20).                  00000240
000250 01  FP-ERROR-SW                    PIC X(01).                   00000250
000260     88  FP-FIELD-WAS-ERROR             VALUE 'Y'.                00000260
000270     88  FP-FIELD-WAS-OK                VALUE 'N'.                00000270
