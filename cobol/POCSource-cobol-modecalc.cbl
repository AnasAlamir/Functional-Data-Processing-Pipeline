000010 IDENTIFICATION DIVISION.                                        00000010
000020 PROGRAM-ID.    MODECALC.                                        00000020
000030 AUTHOR.        D P SANCHEZ.                                     00000030
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        00000040
000050 DATE-WRITTEN.  04/02/89.                                        00000050
000060 DATE-COMPILED.                                                  00000060
000070 SECURITY.      NON-CONFIDENTIAL.                                00000070
000080***************************************************************-00000080
000090*                                                               * 00000090
000100*   MODULE NAME = MODECALC                                      * 00000100
000110*                                                                00000110
000120*   FUNCTION =  SCANS A DISTINCT-VALUE/FREQUENCY TABLE ALREADY   * 00000120
000130*               BUILT BY FREQACC AND FINDS THE PLURALITY ENTRY  * 00000130
000140*               -- THE HIGHEST-FREQUENCY VALUE.  RETURNS THE    * 00000140
000150*               WINNING FREQUENCY, THE SUBSCRIPT OF THE FIRST   * 00000150
000160*               ENTRY (IN TABLE ORDER) THAT REACHED IT, AND A    * 00000160
000170*               COUNT OF HOW MANY DISTINCT ENTRIES ARE TIED AT   * 00000170
000180*               THAT FREQUENCY SO THE CALLER CAN TELL A CLEAN    * 00000180
000190*               WINNER FROM A TIE.                               * 00000190
000200*                                                                00000200
000210*   DEPENDENCIES = NONE                                          00000210
000220*                                                                00000220
000230*   INPUT  = STW-DISTINCT-COUNT, STW-DISTINCT-TABLE (COPY        * 00000230
000240*             STATWORK)                                          00000240
000250*   OUTPUT = STW-MAX-FREQ, STW-MAX-FREQ-INDEX, STW-MAX-FREQ-TIES * 00000250
000260*                                                                00000260
000270*   INVOKE BY : CALL 'MODECALC' USING STW-DISTINCT-COUNT,        * 00000270
000280*                                     STW-DISTINCT-TABLE,        * 00000280
000290*                                     STW-MAX-FREQ,              * 00000290
000300*                                     STW-MAX-FREQ-INDEX,        * 00000300
000310*                                     STW-MAX-FREQ-TIES          * 00000310
000320*                                                                00000320
000330*   MAINTENANCE HISTORY                                          00000330
000340*   YYMMDD  BY   TICKET     DESCRIPTION                          00000340
000350*   890402  DPS  CCR-0204   ORIGINAL -- WRITTEN AS A COMPANION   00000350
000360*                           TO FREQACC FOR THE PART-NUMBER       00000360
000370*                           FREQUENCY-OF-USE REPORT.             00000370
000380*   990226  RCN  CCR-2004   Y2K REVIEW -- NO DATE FIELDS IN THIS * 00000380
000390*                           MODULE, NO CHANGE REQUIRED.          * 00000390
000400*   240115  RCN  CCR-4471   PUT BACK INTO SERVICE FOR THE CAFE   * 00000400
000410*                           SALES CLEAN-UP RUN; ADDED THE TIE-   * 00000410
000420*                           COUNT OUTPUT SO THE ANALYSIS REPORT  * 00000420
000430*                           CAN PRINT "MULTIPLE FOUND" WHEN MORE * 00000430
000440*                           THAN ONE VALUE SHARES THE TOP SPOT.  * 00000440
000450***************************************************************-00000450
000460                                                                 00000460
000470 ENVIRONMENT DIVISION.                                           00000470
000480 CONFIGURATION SECTION.                                          00000480
000490 SOURCE-COMPUTER.  IBM-370.                                      00000490
000500 OBJECT-COMPUTER.  IBM-370.                                      00000500
000510 SPECIAL-NAMES.                                                  00000510
000520     C01 IS TOP-OF-FORM.                                         00000520
000530                                                                 00000530
000540 DATA DIVISION.                                                  00000540
000550 WORKING-STORAGE SECTION.                                        00000550
000560***************************************************************-00000560
000570*    SCAN WORK VARIABLES                                       *-00000570
000580***************************************************************-00000580
000590 01  WS-SCAN-SUB-X                  PIC X(04).                  00000590
000600 01  WS-SCAN-SUB  REDEFINES WS-SCAN-SUB-X PIC S9(4) COMP.        00000600
000610                                                                 00000610
000620 01  WS-TIE-SUB-X                   PIC X(04).                  00000620
000630 01  WS-TIE-SUB   REDEFINES WS-TIE-SUB-X  PIC S9(4) COMP.        00000630
000640                                                                 00000640
000650 01  WS-TRACE-LINE.                                              00000650
000660     05  FILLER                     PIC X(24) VALUE              00000660
000670            'MODECALC WINNER FREQ = '.                           00000670
000680     05  WS-TRACE-FREQ              PIC ZZZZ9.                  00000680
000690 01  WS-TRACE-LINE-ALT REDEFINES WS-TRACE-LINE PIC X(29).         00000690
000700                                                                 00000700
000710 01  WS-TEST-SW                     PIC X(01) VALUE 'N'.        00000710
000720     88  WS-TRACE-ON                    VALUE 'Y'.               00000720
000730                                                                 00000730
000740 LINKAGE SECTION.                                                00000740
000750 COPY STATWORK.                                                  00000750
000760                                                                 00000760
000770 PROCEDURE DIVISION USING STW-DISTINCT-COUNT, STW-DISTINCT-TABLE,00000770
000780                          STW-MAX-FREQ, STW-MAX-FREQ-INDEX,      00000780
000790                          STW-MAX-FREQ-TIES.                     00000790
000800                                                                 00000800
000810 0000-MAINLINE.                                                  00000810
000820     MOVE 0 TO STW-MAX-FREQ, STW-MAX-FREQ-INDEX.                 00000820
000830     MOVE 0 TO WS-SCAN-SUB.                                      00000830
000840     PERFORM 0100-FIND-MAX-RTN THRU 0100-EXIT                    00000840
000850             UNTIL WS-SCAN-SUB >= STW-DISTINCT-COUNT.             00000850
000860     MOVE 0 TO STW-MAX-FREQ-TIES.                                00000860
000870     MOVE 0 TO WS-TIE-SUB.                                       00000870
000880     PERFORM 0200-COUNT-TIES-RTN THRU 0200-EXIT                  00000880
000890             UNTIL WS-TIE-SUB >= STW-DISTINCT-COUNT.              00000890
000900     IF WS-TRACE-ON                                              00000900
000910         MOVE STW-MAX-FREQ TO WS-TRACE-FREQ                      00000910
000920         DISPLAY WS-TRACE-LINE                                   00000920
000930     END-IF.                                                     00000930
000940     GOBACK.                                                     00000940
000950                                                                 00000950
000960***************************************************************-00000960
000970*    0100-FIND-MAX-RTN                                         *-00000970
000980*    WALKS THE TABLE ONCE, KEEPING THE FIRST ENTRY (IN TABLE    *-00000980
000990*    ORDER) THAT REACHES THE HIGHEST FREQUENCY SEEN SO FAR.     *-00000990
001000*    THE STRICT GREATER-THAN TEST IS WHAT GIVES US FIRST-       *-00001000
001010*    ENCOUNTERED-ORDER TIE-BREAKING FOR THE DEFAULTS PASS.      *-00001010
001020***************************************************************-00001020
001030 0100-FIND-MAX-RTN.                                              00001030
001040     ADD 1 TO WS-SCAN-SUB.                                       00001040
001050     IF STW-DISTINCT-FREQ(WS-SCAN-SUB) > STW-MAX-FREQ             00001050
001060         MOVE STW-DISTINCT-FREQ(WS-SCAN-SUB) TO STW-MAX-FREQ      00001060
001070         MOVE WS-SCAN-SUB TO STW-MAX-FREQ-INDEX                  00001070
001080     END-IF.                                                     00001080
001090 0100-EXIT.                                                      00001090
001100     EXIT.                                                       00001100
001110                                                                 00001110
001120***************************************************************-00001120
001130*    0200-COUNT-TIES-RTN                                       *-00001130
001140*    SECOND PASS OVER THE TABLE -- COUNTS HOW MANY DISTINCT     *-00001140
001150*    ENTRIES CARRY THE WINNING FREQUENCY.  THE CALLER USES A    *-00001150
001160*    COUNT ABOVE ONE TO DECIDE WHETHER TO PRINT "MULTIPLE       *-00001160
001170*    FOUND" INSTEAD OF THE SINGLE WINNING VALUE.                *-00001170
001180***************************************************************-00001180
001190 0200-COUNT-TIES-RTN.                                            00001190
001200     ADD 1 TO WS-TIE-SUB.                                        00001200
001210     IF STW-DISTINCT-FREQ(WS-TIE-SUB) = STW-MAX-FREQ              00001210
001220         ADD 1 TO STW-MAX-FREQ-TIES                              00001220
001230     END-IF.                                                     00001230
001240 0200-EXIT.                                                      00001240
001250     EXIT.                                                       00001250
