000010 IDENTIFICATION DIVISION.                                         00000010
000020 PROGRAM-ID.    SALESCLN.                                         00000020
000030 AUTHOR.        D P SANCHEZ.                                      00000030
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000040
000050 DATE-WRITTEN.  03/15/88.                                         00000050
000060 DATE-COMPILED.                                                   00000060
000070 SECURITY.      NON-CONFIDENTIAL.                                 00000070
000080***************************************************************-  00000080
000090*                                                               * 00000090
000100*   MODULE NAME = SALESCLN                                     *  00000100
000110*                                                                 00000110
000120*   FUNCTION =  MAIN DRIVER FOR THE CAFE SALES CLEAN-UP AND     * 00000120
000130*               STATISTICS RUN.  PASS 1 READS THE RAW EXTRACT   * 00000130
000140*               ONCE TO COLLECT VALID VALUES PER COLUMN AND       00000140
000150*               DERIVE DEFAULTS (MEDIAN QUANTITY, MEAN PRICE,     00000150
000160*               MODAL ITEM/PAYMENT METHOD/LOCATION/DATE).  PASS   00000160
000170*               2 RE-READS THE EXTRACT, SUBSTITUTES THOSE         00000170
000180*               DEFAULTS FOR DIRTY FIELDS, COMPUTES THE           00000180
000190*               CORRECTED TOTAL AND WRITES THE CLEANED FILE.      00000190
000200*               PASS 3 RE-READS THE CLEANED FILE AND PRINTS THE   00000200
000210*               COFFEE-SALES AGGREGATE, THE NUMERIC ANALYSIS      00000210
000220*               BLOCKS AND THE CATEGORICAL TREND BLOCKS.         *00000220
000230*                                                                 00000230
000240*   DEPENDENCIES = CALLS FLDPARSE, VALSORT, STATCALC, FREQACC,  * 00000240
000250*                  MODECALC.                                      00000250
000260*                                                                 00000260
000270*   MAINTENANCE HISTORY                                           00000270
000280*   YYMMDD  BY   TICKET     DESCRIPTION                         * 00000280
000290*   880315  DPS  CCR-0162   ORIGINAL -- DRIVER FOR THE OLD        00000290
000300*                           PART-NUMBER FREQUENCY-OF-USE REPORT,  00000300
000310*                           WHICH IS WHERE FREQACC AND MODECALC   00000310
000320*                           WERE FIRST CALLED FROM.               00000320
000330*   910218  RCN  CCR-0489   EXTENDED THE OVERNIGHT RUN TO ALSO    00000330
000340*                           DRIVE THE ENROLLMENT STATISTICS JOB --00000340
000350*                           ADDED THE VALSORT/STATCALC CALLS FOR  00000350
000360*                           MEAN, VARIANCE AND MEDIAN.          * 00000360
000370*   990226  RCN  CCR-2004   Y2K REVIEW -- PART-NUMBER AND       * 00000370
000380*                           ENROLLMENT RECORDS CARRIED NO       * 00000380
000390*                           2-DIGIT YEARS IN THIS DRIVER, NO    * 00000390
000400*                           CHANGE REQUIRED HERE.                 00000400
000410*   240115  RCN  CCR-4471   COMPLETE REPURPOSE FOR THE CAFE     * 00000410
000420*                           CLEAN-UP RUN -- RETIRED THE OLD PART- 00000420
000430*                           NUMBER AND ENROLLMENT RECORD LAYOUTS  00000430
000440*                           AND BUSINESS LOGIC; KEPT THE SAME     00000440
000450*                           CALLED UTILITIES (FLDPARSE, VALSORT,  00000450
000460*                           STATCALC, FREQACC, MODECALC) AND THE  00000460
000470*                           SAME THREE-PASS SHAPE.                00000470
000480*   240301  RCN  CCR-4502   PASS 2 NOW FLAGS AN INVALID          *00000480
000490*                           TRANSACTION DATE (BAD CALENDAR VALUE,*00000490
000500*                           NOT JUST A DIRTY SENTINEL) AS AN     *00000500
000510*                           ERROR BEFORE SUBSTITUTING THE DATE-  *00000510
000520*                           MODE DEFAULT.                        *00000520
000530*   240522  RCN  CCR-4588   WIDENED THE CORRECTED TOTAL WORK AREA 00000530
000540*                           TO S9(9)V99 -- A FEW EXTRACT FILES    00000540
000550*                           FROM THE WEEKEND CATERING LOCATIONS   00000550
000560*                           WERE OVERFLOWING THE OLD S9(7)V99.    00000560
000570*   240603  RCN  CCR-4601   ADDED MEDIAN TO EACH NUMERIC ANALYSIS 00000570
000580*                           BLOCK AND "MULTIPLE FOUND" HANDLING TO00000580
000590*                           EACH CATEGORICAL TREND BLOCK, PER THE 00000590
000600*                           AUDIT GROUP'S REVISED REPORT LAYOUT.  00000600
000610*   240715  RCN  CCR-4618   PASS 1 NO LONGER CALLS FLDPARSE FOR * 00000610
000620*                           THE FOUR CATEGORICAL COLUMNS' DIRTY * 00000620
000630*                           CHECK -- MOVED TO THE SAME DIRTY-    *00000630
000640*                           SENTINEL TEST FLDPARSE ITSELF USES,  *00000640
000650*                           CALLED ONCE PER COLUMN INSTEAD OF    *00000650
000660*                           RE-DERIVING IT.                       00000660
000663*   240801  RCN  CCR-4629   0330/0340/0440/0460 WERE MOVING     *00000663
000664*                           FP-PARSED-NUM (4 DECIMAL PLACES)    *00000664
000665*                           STRAIGHT INTO THE 2-DECIMAL PRICE,   *00000665
000666*                           TOTAL-SPENT AND CORRECTED-TOTAL      *00000666
000667*                           FIELDS -- TRUNCATING INSTEAD OF      00000667
000668*                           ROUNDING.  CHANGED ALL FOUR TO       00000668
000669*                           COMPUTE ... ROUNDED PER THE AUDIT    *00000669
000669A*                          GROUP'S ROUNDING STANDARD.           00000669A
000670***************************************************************-  00000670
000680                                                                  00000680
000690 ENVIRONMENT DIVISION.                                            00000690
000700 CONFIGURATION SECTION.                                           00000700
000710 SOURCE-COMPUTER.  IBM-370.                                       00000710
000720 OBJECT-COMPUTER.  IBM-370.                                       00000720
000730 SPECIAL-NAMES.                                                   00000730
000740     C01 IS TOP-OF-FORM.                                          00000740
000750                                                                  00000750
000760 INPUT-OUTPUT SECTION.                                            00000760
000770 FILE-CONTROL.                                                    00000770
000780     SELECT CAFEIN-FILE  ASSIGN TO CAFEIN                         00000780
000790            ACCESS IS SEQUENTIAL                                  00000790
000800            FILE STATUS IS WS-CAFEIN-STATUS.                      00000800
000810                                                                  00000810
000820     SELECT CAFEOUT-FILE ASSIGN TO CAFEOUT                        00000820
000830            ACCESS IS SEQUENTIAL                                  00000830
000840            FILE STATUS IS WS-CAFEOUT-STATUS.                     00000840
000850                                                                  00000850
000860 DATA DIVISION.                                                   00000860
000870 FILE SECTION.                                                    00000870
000880 FD  CAFEIN-FILE                                                  00000880
000890     RECORDING MODE IS V                                          00000890
000900     BLOCK CONTAINS 0 RECORDS                                     00000900
000910     RECORD IS VARYING FROM 20 TO 150 CHARACTERS                  00000910
000920     DATA RECORD IS CAFEIN-REC.                                   00000920
000930 01  CAFEIN-REC                     PIC X(150).                   00000930
000940                                                                  00000940
000950 FD  CAFEOUT-FILE                                                 00000950
000960     RECORDING MODE IS V                                          00000960
000970     BLOCK CONTAINS 0 RECORDS                                     00000970
000980     RECORD IS VARYING FROM 20 TO 200 CHARACTERS                  00000980
000990     DATA RECORD IS CAFEOUT-REC.                                  00000990
001000 01  CAFEOUT-REC                    PIC X(200).                   00001000
001010                                                                  00001010
001020 WORKING-STORAGE SECTION.                                         00001020
001030***************************************************************-  00001030
001040*    FILE STATUS / CONTROL SWITCHES                            *- 00001040
001050***************************************************************-  00001050
001060 01  FILE-STATUS-CODES.                                           00001060
001070     05  WS-CAFEIN-STATUS           PIC X(02) VALUE SPACES.       00001070
001080         88  CAFEIN-OK                  VALUE '00'.               00001080
001090         88  CAFEIN-EOF                 VALUE '10'.               00001090
001100     05  WS-CAFEOUT-STATUS          PIC X(02) VALUE SPACES.       00001100
001110         88  CAFEOUT-OK                 VALUE '00'.               00001110
001120         88  CAFEOUT-EOF                VALUE '10'.               00001120
001130     05  FILLER                     PIC X(06) VALUE SPACES.       00001130
001140                                                                  00001140
001150 01  WS-PASS-SW                     PIC X(01) VALUE 'N'.          00001150
001160     88  WS-AT-EOF                      VALUE 'Y'.                00001160
001170                                                                  00001170
001180 01  WS-HEADER-LINE-SW              PIC X(01) VALUE 'N'.          00001180
001190     88  WS-HEADER-SEEN                 VALUE 'Y'.                00001190
001200                                                                  00001200
001210***************************************************************-  00001210
001220*    CLEAN-LINE SPLIT WORK AREA -- REUSED BY PASS 3             *-00001220
001230***************************************************************-  00001230
001240 01  WS-CLN-TEXT-GROUP.                                           00001240
001250     05  WS-CLN-CORR-TEXT           PIC X(14) VALUE SPACES.       00001250
001260     05  FILLER                     PIC X(06) VALUE SPACES.       00001260
001270                                                                  00001270
001280***************************************************************-  00001280
001290*    CSV OUTPUT EDIT FIELDS -- NUMERIC-EDITED, ZERO-FILLED SO   *-00001290
001300*    PASS 3 CAN RE-PARSE THEM WITH FLDPARSE THE SAME AS A RAW   *-00001300
001310*    EXTRACT FIELD.  NO ZERO SUPPRESSION IS USED ON PURPOSE.    *-00001310
001320***************************************************************-  00001320
001330 01  WS-QTY-EDIT                    PIC 9(05)      VALUE ZERO.    00001330
001340 01  WS-PRICE-EDIT                  PIC 9(05).99   VALUE ZERO.    00001340
001350 01  WS-TOTSPENT-EDIT               PIC 9(07).99   VALUE ZERO.    00001350
001360 01  WS-CORRTOTAL-EDIT              PIC 9(09).99   VALUE ZERO.    00001360
001370                                                                  00001370
001380***************************************************************-  00001380
001390*    CATEGORICAL SEARCH-ARGUMENT WORK AREA -- FREQACC'S LINKAGE *-00001390
001400*    ARGUMENT IS A FLAT X(20); THIS HOLDS THE SHORTER COLUMNS   *-00001400
001410*    (PAYMENT METHOD, LOCATION, DATE) PADDED OUT TO THAT WIDTH   *-00001410
001420*    BEFORE THE CALL SO FREQACC NEVER READS PAST THE END OF A   *-00001420
001430*    SHORTER CALLER FIELD.                                      *-00001430
001440***************************************************************-  00001440
001450 01  WS-CATG-SEARCH-VALUE           PIC X(20) VALUE SPACES.       00001450
001460                                                                  00001460
001470***************************************************************-  00001470
001480*    COFFEE AGGREGATE                                           *-00001480
001490***************************************************************-  00001490
001500 01  WS-COFFEE-TOTAL                PIC S9(09)V99 COMP-3 VALUE +0.00001500
001510 01  WS-ITEM-NAME-COFFEE            PIC X(20) VALUE 'Coffee'.     00001510
001520                                                                  00001520
001530***************************************************************-  00001530
001540*    QUANTITY SOLD -- COLUMN STATISTIC WORK (SHAPED LIKE        *-00001540
001550*    STATWORK'S VALUE TABLE, HAND-DECLARED SO ALL FOUR NUMERIC  *-00001550
001560*    COLUMNS CAN BE HELD AT ONCE DURING PASS 3).                *-00001560
001570***************************************************************-  00001570
001580 01  QTY-VALUE-COUNT                PIC S9(4) COMP VALUE +0.      00001580
001590 01  QTY-VALUE-TABLE.                                             00001590
001600     05  QTY-VALUE-ENTRY OCCURS 0 TO 3000 TIMES                   00001600
001610             DEPENDING ON QTY-VALUE-COUNT.                        00001610
001620         10  QTY-VALUE              PIC S9(9)V9999 COMP-3.        00001620
001630 01  QTY-SUM                        PIC S9(11)V9999 COMP-3 VALUE +0.00001630
001640 01  QTY-MEAN                       PIC S9(9)V9999 COMP-3 VALUE +0.00001640
001650 01  QTY-SUM-SQ-DEV                 PIC S9(15)V9999 COMP-3 VALUE +0.00001650
001660 01  QTY-VARIANCE                   PIC S9(9)V9999 COMP-3 VALUE +0.00001660
001670 01  QTY-MEDIAN                     PIC S9(9)V9999 COMP-3 VALUE +0.00001670
001680                                                                  00001680
001690***************************************************************-  00001690
001700*    UNIT PRICE -- SAME SHAPE AS THE QUANTITY GROUP ABOVE.      *-00001700
001710***************************************************************-  00001710
001720 01  PRC-VALUE-COUNT                PIC S9(4) COMP VALUE +0.      00001720
001730 01  PRC-VALUE-TABLE.                                             00001730
001740     05  PRC-VALUE-ENTRY OCCURS 0 TO 3000 TIMES                   00001740
001750             DEPENDING ON PRC-VALUE-COUNT.                        00001750
001760         10  PRC-VALUE              PIC S9(9)V9999 COMP-3.        00001760
001770 01  PRC-SUM                        PIC S9(11)V9999 COMP-3 VALUE +0.00001770
001780 01  PRC-MEAN                       PIC S9(9)V9999 COMP-3 VALUE +0.00001780
001790 01  PRC-SUM-SQ-DEV                 PIC S9(15)V9999 COMP-3 VALUE +0.00001790
001800 01  PRC-VARIANCE                   PIC S9(9)V9999 COMP-3 VALUE +0.00001800
001810 01  PRC-MEDIAN                     PIC S9(9)V9999 COMP-3 VALUE +0.00001810
001820                                                                  00001820
001830***************************************************************-  00001830
001840*    ORIGINAL TOTAL SPENT (FROM THE CSV) -- PASS 3 ONLY, NO     *-00001840
001850*    DEFAULT IS EVER COMPUTED FOR THIS COLUMN.                  *-00001850
001860***************************************************************-  00001860
001870 01  TSP-VALUE-COUNT                PIC S9(4) COMP VALUE +0.      00001870
001880 01  TSP-VALUE-TABLE.                                             00001880
001890     05  TSP-VALUE-ENTRY OCCURS 0 TO 3000 TIMES                   00001890
001900             DEPENDING ON TSP-VALUE-COUNT.                        00001900
001910         10  TSP-VALUE              PIC S9(9)V9999 COMP-3.        00001910
001920 01  TSP-SUM                        PIC S9(11)V9999 COMP-3 VALUE +0.00001920
001930 01  TSP-MEAN                       PIC S9(9)V9999 COMP-3 VALUE +0.00001930
001940 01  TSP-SUM-SQ-DEV                 PIC S9(15)V9999 COMP-3 VALUE +0.00001940
001950 01  TSP-VARIANCE                   PIC S9(9)V9999 COMP-3 VALUE +0.00001950
001960 01  TSP-MEDIAN                     PIC S9(9)V9999 COMP-3 VALUE +0.00001960
001970                                                                  00001970
001980***************************************************************-  00001980
001990*    CORRECTED TOTAL (CALCULATED) -- PASS 3 ONLY.               *-00001990
002000***************************************************************-  00002000
002010 01  COR-VALUE-COUNT                PIC S9(4) COMP VALUE +0.      00002010
002020 01  COR-VALUE-TABLE.                                             00002020
002030     05  COR-VALUE-ENTRY OCCURS 0 TO 3000 TIMES                   00002030
002040             DEPENDING ON COR-VALUE-COUNT.                        00002040
002050         10  COR-VALUE              PIC S9(9)V9999 COMP-3.        00002050
002060 01  COR-SUM                        PIC S9(11)V9999 COMP-3 VALUE +0.00002060
002070 01  COR-MEAN                       PIC S9(9)V9999 COMP-3 VALUE +0.00002070
002080 01  COR-SUM-SQ-DEV                 PIC S9(15)V9999 COMP-3 VALUE +0.00002080
002090 01  COR-VARIANCE                   PIC S9(9)V9999 COMP-3 VALUE +0.00002090
002100 01  COR-MEDIAN                     PIC S9(9)V9999 COMP-3 VALUE +0.00002100
002110                                                                  00002110
002120***************************************************************-  00002120
002130*    ITEM SOLD -- DISTINCT-VALUE/FREQUENCY WORK (SHAPED LIKE    *-00002130
002140*    STATWORK'S DISTINCT TABLE).                                *-00002140
002150***************************************************************-  00002150
002160 01  ITM-DISTINCT-COUNT             PIC S9(4) COMP VALUE +0.      00002160
002170 01  ITM-DISTINCT-TABLE.                                          00002170
002180     05  ITM-DISTINCT-ENTRY OCCURS 0 TO 500 TIMES                 00002180
002190             DEPENDING ON ITM-DISTINCT-COUNT.                     00002190
002200         10  ITM-DISTINCT-VALUE     PIC X(20).                    00002200
002210         10  ITM-DISTINCT-FREQ      PIC S9(5) COMP.               00002210
002220 01  ITM-MAX-FREQ                   PIC S9(5) COMP VALUE +0.      00002220
002230 01  ITM-MAX-FREQ-INDEX             PIC S9(4) COMP VALUE +0.      00002230
002240 01  ITM-MAX-FREQ-TIES              PIC S9(4) COMP VALUE +0.      00002240
002250                                                                  00002250
002260***************************************************************-  00002260
002270*    PAYMENT METHOD -- SAME SHAPE AS THE ITEM GROUP ABOVE.      *-00002270
002280***************************************************************-  00002280
002290 01  PAY-DISTINCT-COUNT             PIC S9(4) COMP VALUE +0.      00002290
002300 01  PAY-DISTINCT-TABLE.                                          00002300
002310     05  PAY-DISTINCT-ENTRY OCCURS 0 TO 500 TIMES                 00002310
002320             DEPENDING ON PAY-DISTINCT-COUNT.                     00002320
002330         10  PAY-DISTINCT-VALUE     PIC X(20).                    00002330
002340         10  PAY-DISTINCT-FREQ      PIC S9(5) COMP.               00002340
002350 01  PAY-MAX-FREQ                   PIC S9(5) COMP VALUE +0.      00002350
002360 01  PAY-MAX-FREQ-INDEX             PIC S9(4) COMP VALUE +0.      00002360
002370 01  PAY-MAX-FREQ-TIES              PIC S9(4) COMP VALUE +0.      00002370
002380                                                                  00002380
002390***************************************************************-  00002390
002400*    LOCATION -- SAME SHAPE AS THE ITEM GROUP ABOVE.            *-00002400
002410***************************************************************-  00002410
002420 01  LOC-DISTINCT-COUNT             PIC S9(4) COMP VALUE +0.      00002420
002430 01  LOC-DISTINCT-TABLE.                                          00002430
002440     05  LOC-DISTINCT-ENTRY OCCURS 0 TO 500 TIMES                 00002440
002450             DEPENDING ON LOC-DISTINCT-COUNT.                     00002450
002460         10  LOC-DISTINCT-VALUE     PIC X(20).                    00002460
002470         10  LOC-DISTINCT-FREQ      PIC S9(5) COMP.               00002470
002480 01  LOC-MAX-FREQ                   PIC S9(5) COMP VALUE +0.      00002480
002490 01  LOC-MAX-FREQ-INDEX             PIC S9(4) COMP VALUE +0.      00002490
002500 01  LOC-MAX-FREQ-TIES              PIC S9(4) COMP VALUE +0.      00002500
002510                                                                  00002510
002520***************************************************************-  00002520
002530*    TRANSACTION DATE -- SAME SHAPE AS THE ITEM GROUP ABOVE.    *-00002530
002540***************************************************************-  00002540
002550 01  DAT-DISTINCT-COUNT             PIC S9(4) COMP VALUE +0.      00002550
002560 01  DAT-DISTINCT-TABLE.                                          00002560
002570     05  DAT-DISTINCT-ENTRY OCCURS 0 TO 500 TIMES                 00002570
002580             DEPENDING ON DAT-DISTINCT-COUNT.                     00002580
002590         10  DAT-DISTINCT-VALUE     PIC X(20).                    00002590
002600         10  DAT-DISTINCT-FREQ      PIC S9(5) COMP.               00002600
002610 01  DAT-MAX-FREQ                   PIC S9(5) COMP VALUE +0.      00002610
002620 01  DAT-MAX-FREQ-INDEX             PIC S9(4) COMP VALUE +0.      00002620
002630 01  DAT-MAX-FREQ-TIES              PIC S9(4) COMP VALUE +0.      00002630
002640                                                                  00002640
002650***************************************************************-  00002650
002660*    ANALYSIS-REPORT DISPLAY LINES -- THE AUDIT GROUP ASKED     *-00002660
002670*    FOR PLAIN DISPLAY OUTPUT, NOT A SPOOLED PRINT FILE, SO     *-00002670
002680*    THESE ARE WORK AREAS FOR BUILDING EACH DISPLAY LINE, NOT   *-00002680
002690*    AN FD RECORD.                                              *-00002690
002700***************************************************************-  00002700
002710 01  WS-RPT-AMOUNT-EDIT             PIC -(9)9.99   VALUE ZERO.    00002710
002720                                                                  00002720
002730 01  WS-RPT-MEAN-LINE.                                            00002730
002740     05  FILLER                     PIC X(10) VALUE 'Mean:     '. 00002740
002750     05  WS-RPT-MEAN-EDIT           PIC -(9)9.99.                 00002750
002760 01  WS-RPT-MEAN-LINE-ALT REDEFINES WS-RPT-MEAN-LINE PIC X(23).   00002760
002770                                                                  00002770
002780 01  WS-RPT-MEDIAN-LINE.                                          00002780
002790     05  FILLER                     PIC X(10) VALUE 'Median:   '. 00002790
002800     05  WS-RPT-MEDIAN-EDIT         PIC -(9)9.99.                 00002800
002810 01  WS-RPT-MEDIAN-LINE-ALT REDEFINES WS-RPT-MEDIAN-LINE PIC X(23).00002810
002820                                                                  00002820
002830 01  WS-RPT-VARIANCE-LINE.                                        00002830
002840     05  FILLER                     PIC X(10) VALUE 'Variance: '. 00002840
002850     05  WS-RPT-VARIANCE-EDIT       PIC -(9)9.99.                 00002850
002860 01  WS-RPT-VARIANCE-LINE-ALT REDEFINES WS-RPT-VARIANCE-LINE      00002860
002870         PIC X(23).                                               00002870
002880                                                                  00002880
002890 01  WS-MULTIPLE-FOUND-TEXT         PIC X(20) VALUE 'Multiple found'.00002890
002900                                                                  00002900
002910***************************************************************-  00002910
002920*    GENERIC REPORT-PRINTING SCRATCH -- LOADED BY 0500 JUST     *-00002920
002930*    AHEAD OF EACH CALL TO 0510/0520 SO THOSE TWO PARAGRAPHS    *-00002930
002940*    STAY GENERIC ACROSS ALL FOUR NUMERIC AND ALL FOUR          *-00002940
002950*    CATEGORICAL BLOCKS.                                        *-00002950
002960***************************************************************-  00002960
002970 01  WS-STAT-MEAN                   PIC S9(9)V9999 COMP-3 VALUE +0.00002970
002980 01  WS-STAT-MEDIAN                 PIC S9(9)V9999 COMP-3 VALUE +0.00002980
002990 01  WS-STAT-VARIANCE               PIC S9(9)V9999 COMP-3 VALUE +0.00002990
003000 01  WS-MODE-WINNER-TEXT            PIC X(20) VALUE SPACES.       00003000
003010 01  WS-MODE-TIES                   PIC S9(4) COMP VALUE +0.      00003010
003020                                                                  00003020
003030***************************************************************-  00003030
003040*    TRANSACTION COUNTERS -- STANDALONE, NOT PART OF ANY        *-00003040
003050*    RECORD, SO THEY CARRY NO FILLER OF THEIR OWN (PER HOUSE    *-00003050
003060*    CONVENTION, SCALAR SCRATCH COUNTERS ARE 77-LEVEL).         *-00003060
003070***************************************************************-  00003070
003080 77  WS-RECS-READ-PASS1             PIC S9(7) COMP VALUE +0.      00003080
003090 77  WS-RECS-READ-PASS2             PIC S9(7) COMP VALUE +0.      00003090
003100 77  WS-RECS-WRITTEN                PIC S9(7) COMP VALUE +0.      00003100
003110 77  WS-RECS-READ-PASS3             PIC S9(7) COMP VALUE +0.      00003110
003120 77  WS-DATE-ERROR-COUNT            PIC S9(7) COMP VALUE +0.      00003120
003130                                                                  00003130
003140 COPY TRANREC.                                                    00003140
003150 COPY CLNREC.                                                     00003150
003160 COPY DFLTREC.                                                    00003160
003170 COPY FLDWORK.                                                    00003170
003180                                                                  00003180
003190 PROCEDURE DIVISION.                                              00003190
003200                                                                  00003200
003210 0000-MAINLINE.                                                   00003210
003220     PERFORM 0100-PASS1-SCAN-RTN THRU 0100-EXIT.                  00003220
003230     PERFORM 0200-COMPUTE-DEFAULTS-RTN THRU 0200-EXIT.            00003230
003240     PERFORM 0300-PASS2-CLEAN-RTN THRU 0300-EXIT.                 00003240
003250     PERFORM 0400-PASS3-ANALYZE-RTN THRU 0400-EXIT.               00003250
003260     PERFORM 0500-PRINT-REPORT-RTN THRU 0500-EXIT.                00003260
003270     GOBACK.                                                      00003270
003280                                                                  00003280
003290***************************************************************-  00003290
003300*    0100-PASS1-SCAN-RTN                                       *- 00003300
003310*    FIRST READ OF THE RAW EXTRACT.  COLLECTS EVERY VALID       *-00003310
003320*    QUANTITY AND PRICE INTO A NUMERIC-VALUE TABLE AND EVERY    *-00003320
003330*    VALID ITEM/PAYMENT METHOD/LOCATION/DATE INTO A DISTINCT-   *-00003330
003340*    VALUE/FREQUENCY TABLE, READY FOR PASS 1'S DEFAULT          *-00003340
003350*    COMPUTATION.                                               *-00003350
003360***************************************************************-  00003360
003370 0100-PASS1-SCAN-RTN.                                             00003370
003380     MOVE 0 TO QTY-VALUE-COUNT, PRC-VALUE-COUNT.                  00003380
003390     MOVE 0 TO ITM-DISTINCT-COUNT, PAY-DISTINCT-COUNT,            00003390
003400               LOC-DISTINCT-COUNT, DAT-DISTINCT-COUNT.            00003400
003410     OPEN INPUT CAFEIN-FILE.                                      00003410
003420     MOVE 'N' TO WS-PASS-SW.                                      00003420
003430     PERFORM 0110-READ-CAFEIN-RTN THRU 0110-EXIT.                 00003430
003440     PERFORM 0120-PASS1-READ-LOOP-RTN THRU 0120-EXIT              00003440
003450             UNTIL WS-AT-EOF.                                     00003450
003460     CLOSE CAFEIN-FILE.                                           00003460
003470 0100-EXIT.                                                       00003470
003480     EXIT.                                                        00003480
003490                                                                  00003490
003500 0110-READ-CAFEIN-RTN.                                            00003500
003510     READ CAFEIN-FILE                                             00003510
003520         AT END                                                   00003520
003530             MOVE 'Y' TO WS-PASS-SW                               00003530
003540     END-READ.                                                    00003540
003550 0110-EXIT.                                                       00003550
003560     EXIT.                                                        00003560
003570                                                                  00003570
003580 0120-PASS1-READ-LOOP-RTN.                                        00003580
003590     IF WS-HEADER-SEEN                                            00003590
003600         PERFORM 0130-SPLIT-RAW-LINE-RTN THRU 0130-EXIT           00003600
003610         ADD 1 TO WS-RECS-READ-PASS1                              00003610
003620         PERFORM 0140-PASS1-QUANTITY-RTN THRU 0140-EXIT           00003620
003630         PERFORM 0150-PASS1-PRICE-RTN THRU 0150-EXIT              00003630
003640         PERFORM 0160-PASS1-ITEM-RTN THRU 0160-EXIT               00003640
003650         PERFORM 0170-PASS1-PAYMENT-RTN THRU 0170-EXIT            00003650
003660         PERFORM 0180-PASS1-LOCATION-RTN THRU 0180-EXIT           00003660
003670         PERFORM 0190-PASS1-DATE-RTN THRU 0190-EXIT               00003670
003680     ELSE                                                         00003680
003690         MOVE 'Y' TO WS-HEADER-LINE-SW                            00003690
003700     END-IF.                                                      00003700
003710     PERFORM 0110-READ-CAFEIN-RTN THRU 0110-EXIT.                 00003710
003720 0120-EXIT.                                                       00003720
003730     EXIT.                                                        00003730
003740                                                                  00003740
003750***************************************************************-  00003750
003760*    0130-SPLIT-RAW-LINE-RTN                                   *- 00003760
003770*    BREAKS THE COMMA-DELIMITED RAW LINE INTO THE EIGHT         *-00003770
003780*    TRAN-IN-REC FIELDS.  RE-USED BY PASS 2 (0320).             *-00003780
003790***************************************************************-  00003790
003800 0130-SPLIT-RAW-LINE-RTN.                                         00003800
003810     MOVE SPACES TO TRAN-IN-REC.                                  00003810
003820     UNSTRING CAFEIN-REC DELIMITED BY ','                         00003820
003830             INTO TI-TRANSACTION-ID, TI-ITEM, TI-QUANTITY,        00003830
003840                  TI-PRICE-PER-UNIT, TI-TOTAL-SPENT,              00003840
003850                  TI-PAYMENT-METHOD, TI-LOCATION,                 00003850
003860                  TI-TRANSACTION-DATE.                            00003860
003870 0130-EXIT.                                                       00003870
003880     EXIT.                                                        00003880
003890                                                                  00003890
003900***************************************************************-  00003900
003910*    0140-PASS1-QUANTITY-RTN                                   *- 00003910
003920*    A VALID QUANTITY IS NEITHER DIRTY NOR UNPARSEABLE.  THE    *-00003920
003930*    DEFAULT PASSED TO FLDPARSE IS NEVER USED -- FP-ERROR-SW IS *-00003930
003940*    WHAT DECIDES WHETHER THE VALUE IS KEPT.                    *-00003940
003950***************************************************************-  00003950
003960 0140-PASS1-QUANTITY-RTN.                                         00003960
003970     IF TI-QUANTITY = SPACES OR 'ERROR' OR 'UNKNOWN'              00003970
003980         GO TO 0140-EXIT                                          00003980
003990     END-IF.                                                      00003990
004000     MOVE TI-QUANTITY TO FP-RAW-FIELD.                            00004000
004010     MOVE 'I' TO FP-FIELD-TYPE.                                   00004010
004020     MOVE ZERO TO FP-DEFAULT-NUM.                                 00004020
004030     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00004030
004040             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00004040
004050             FP-PARSED-STR, FP-ERROR-SW.                          00004050
004060     IF FP-FIELD-WAS-OK                                           00004060
004070         ADD 1 TO QTY-VALUE-COUNT                                 00004070
004080         MOVE FP-PARSED-NUM TO QTY-VALUE(QTY-VALUE-COUNT)         00004080
004090     END-IF.                                                      00004090
004100 0140-EXIT.                                                       00004100
004110     EXIT.                                                        00004110
004120                                                                  00004120
004130***************************************************************-  00004130
004140*    0150-PASS1-PRICE-RTN                                      *- 00004140
004150***************************************************************-  00004150
004160 0150-PASS1-PRICE-RTN.                                            00004160
004170     IF TI-PRICE-PER-UNIT = SPACES OR 'ERROR' OR 'UNKNOWN'        00004170
004180         GO TO 0150-EXIT                                          00004180
004190     END-IF.                                                      00004190
004200     MOVE TI-PRICE-PER-UNIT TO FP-RAW-FIELD.                      00004200
004210     MOVE 'N' TO FP-FIELD-TYPE.                                   00004210
004220     MOVE ZERO TO FP-DEFAULT-NUM.                                 00004220
004230     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00004230
004240             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00004240
004250             FP-PARSED-STR, FP-ERROR-SW.                          00004250
004260     IF FP-FIELD-WAS-OK                                           00004260
004270         ADD 1 TO PRC-VALUE-COUNT                                 00004270
004280         MOVE FP-PARSED-NUM TO PRC-VALUE(PRC-VALUE-COUNT)         00004280
004290     END-IF.                                                      00004290
004300 0150-EXIT.                                                       00004300
004310     EXIT.                                                        00004310
004320                                                                  00004320
004330***************************************************************-  00004330
004340*    0160-PASS1-ITEM-RTN                                       *- 00004340
004350*    FLDPARSE TYPE 'S' WITH A BLANK DEFAULT IS HOW THE          *-00004350
004360*    CATEGORICAL COLUMNS GET THE SAME DIRTY-SENTINEL CHECK AS   *-00004360
004370*    EVERY OTHER FIELD TYPE -- A BLANK RESULT MEANS DIRTY, A    *-00004370
004380*    NON-BLANK RESULT IS THE RAW VALUE PASSED STRAIGHT THROUGH. *-00004380
004390***************************************************************-  00004390
004400 0160-PASS1-ITEM-RTN.                                             00004400
004410     MOVE TI-ITEM TO FP-RAW-FIELD.                                00004410
004420     MOVE 'S' TO FP-FIELD-TYPE.                                   00004420
004430     MOVE SPACES TO FP-DEFAULT-STR.                               00004430
004440     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00004440
004450             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00004450
004460             FP-PARSED-STR, FP-ERROR-SW.                          00004460
004470     IF FP-PARSED-STR NOT = SPACES                                00004470
004480         CALL 'FREQACC' USING ITM-DISTINCT-COUNT,                 00004480
004490                 ITM-DISTINCT-TABLE, FP-PARSED-STR                00004490
004500     END-IF.                                                      00004500
004510 0160-EXIT.                                                       00004510
004520     EXIT.                                                        00004520
004530                                                                  00004530
004540***************************************************************-  00004540
004550*    0170-PASS1-PAYMENT-RTN                                    *- 00004550
004560***************************************************************-  00004560
004570 0170-PASS1-PAYMENT-RTN.                                          00004570
004580     MOVE SPACES TO FP-RAW-FIELD.                                 00004580
004590     MOVE TI-PAYMENT-METHOD TO FP-RAW-FIELD(1:15).                00004590
004600     MOVE 'S' TO FP-FIELD-TYPE.                                   00004600
004610     MOVE SPACES TO FP-DEFAULT-STR.                               00004610
004620     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00004620
004630             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00004630
004640             FP-PARSED-STR, FP-ERROR-SW.                          00004640
004650     IF FP-PARSED-STR NOT = SPACES                                00004650
004660         CALL 'FREQACC' USING PAY-DISTINCT-COUNT,                 00004660
004670                 PAY-DISTINCT-TABLE, FP-PARSED-STR                00004670
004680     END-IF.                                                      00004680
004690 0170-EXIT.                                                       00004690
004700     EXIT.                                                        00004700
004710                                                                  00004710
004720***************************************************************-  00004720
004730*    0180-PASS1-LOCATION-RTN                                   *- 00004730
004740***************************************************************-  00004740
004750 0180-PASS1-LOCATION-RTN.                                         00004750
004760     MOVE SPACES TO FP-RAW-FIELD.                                 00004760
004770     MOVE TI-LOCATION TO FP-RAW-FIELD(1:15).                      00004770
004780     MOVE 'S' TO FP-FIELD-TYPE.                                   00004780
004790     MOVE SPACES TO FP-DEFAULT-STR.                               00004790
004800     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00004800
004810             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00004810
004820             FP-PARSED-STR, FP-ERROR-SW.                          00004820
004830     IF FP-PARSED-STR NOT = SPACES                                00004830
004840         CALL 'FREQACC' USING LOC-DISTINCT-COUNT,                 00004840
004850                 LOC-DISTINCT-TABLE, FP-PARSED-STR                00004850
004860     END-IF.                                                      00004860
004870 0180-EXIT.                                                       00004870
004880     EXIT.                                                        00004880
004890                                                                  00004890
004900***************************************************************-  00004900
004910*    0190-PASS1-DATE-RTN                                       *- 00004910
004920*    PASS 1 ONLY NEEDS TO KNOW THE DATE IS NOT DIRTY -- THE     *-00004920
004930*    FULL CALENDAR CHECK IS DEFERRED TO PASS 2 (CCR-4502), SO   *-00004930
004940*    THIS CALLS FLDPARSE WITH TYPE 'S', NOT TYPE 'D'.           *-00004940
004950***************************************************************-  00004950
004960 0190-PASS1-DATE-RTN.                                             00004960
004970     MOVE SPACES TO FP-RAW-FIELD.                                 00004970
004980     MOVE TI-TRANSACTION-DATE TO FP-RAW-FIELD(1:10).              00004980
004990     MOVE 'S' TO FP-FIELD-TYPE.                                   00004990
005000     MOVE SPACES TO FP-DEFAULT-STR.                               00005000
005010     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00005010
005020             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00005020
005030             FP-PARSED-STR, FP-ERROR-SW.                          00005030
005040     IF FP-PARSED-STR NOT = SPACES                                00005040
005050         CALL 'FREQACC' USING DAT-DISTINCT-COUNT,                 00005050
005060                 DAT-DISTINCT-TABLE, FP-PARSED-STR                00005060
005070     END-IF.                                                      00005070
005080 0190-EXIT.                                                       00005080
005090     EXIT.                                                        00005090
005100                                                                  00005100
005110***************************************************************-  00005110
005120*    0200-COMPUTE-DEFAULTS-RTN                                 *- 00005120
005130*    TURNS PASS 1'S SIX COLLECTIONS INTO THE SIX DEFAULT        *-00005130
005140*    VALUES, APPLYING THE NO-VALID-VALUES FALLBACKS.            *-00005140
005150***************************************************************-  00005150
005160 0200-COMPUTE-DEFAULTS-RTN.                                       00005160
005170     MOVE ZERO TO DFLT-QTY-MEDIAN.                                00005170
005180     MOVE ZERO TO DFLT-PRICE-MEAN.                                00005180
005190     MOVE 'UNKNOWN' TO DFLT-ITEM-MODE, DFLT-PAYMENT-MODE,         00005190
005200             DFLT-LOCATION-MODE.                                  00005200
005210     MOVE '1970-01-01' TO DFLT-DATE-MODE.                         00005210
005220     IF QTY-VALUE-COUNT > 0                                       00005220
005230         CALL 'VALSORT' USING QTY-VALUE-COUNT, QTY-VALUE-TABLE    00005230
005240         CALL 'STATCALC' USING QTY-VALUE-COUNT, QTY-VALUE-TABLE,  00005240
005250                 QTY-SUM, QTY-MEAN, QTY-SUM-SQ-DEV, QTY-VARIANCE, 00005250
005260                 QTY-MEDIAN                                       00005260
005270         MOVE QTY-MEDIAN TO DFLT-QTY-MEDIAN                       00005270
005280     END-IF.                                                      00005280
005290     IF PRC-VALUE-COUNT > 0                                       00005290
005300         CALL 'VALSORT' USING PRC-VALUE-COUNT, PRC-VALUE-TABLE    00005300
005310         CALL 'STATCALC' USING PRC-VALUE-COUNT, PRC-VALUE-TABLE,  00005310
005320                 PRC-SUM, PRC-MEAN, PRC-SUM-SQ-DEV, PRC-VARIANCE, 00005320
005330                 PRC-MEDIAN                                       00005330
005340         MOVE PRC-MEAN TO DFLT-PRICE-MEAN                         00005340
005350     END-IF.                                                      00005350
005360     IF ITM-DISTINCT-COUNT > 0                                    00005360
005370         CALL 'MODECALC' USING ITM-DISTINCT-COUNT,                00005370
005380                 ITM-DISTINCT-TABLE, ITM-MAX-FREQ,                00005380
005390                 ITM-MAX-FREQ-INDEX, ITM-MAX-FREQ-TIES            00005390
005400         MOVE ITM-DISTINCT-VALUE(ITM-MAX-FREQ-INDEX)              00005400
005410                 TO DFLT-ITEM-MODE                                00005410
005420     END-IF.                                                      00005420
005430     IF PAY-DISTINCT-COUNT > 0                                    00005430
005440         CALL 'MODECALC' USING PAY-DISTINCT-COUNT,                00005440
005450                 PAY-DISTINCT-TABLE, PAY-MAX-FREQ,                00005450
005460                 PAY-MAX-FREQ-INDEX, PAY-MAX-FREQ-TIES            00005460
005470         MOVE PAY-DISTINCT-VALUE(PAY-MAX-FREQ-INDEX)              00005470
005480                 TO DFLT-PAYMENT-MODE                             00005480
005490     END-IF.                                                      00005490
005500     IF LOC-DISTINCT-COUNT > 0                                    00005500
005510         CALL 'MODECALC' USING LOC-DISTINCT-COUNT,                00005510
005520                 LOC-DISTINCT-TABLE, LOC-MAX-FREQ,                00005520
005530                 LOC-MAX-FREQ-INDEX, LOC-MAX-FREQ-TIES            00005530
005540         MOVE LOC-DISTINCT-VALUE(LOC-MAX-FREQ-INDEX)              00005540
005550                 TO DFLT-LOCATION-MODE                            00005550
005560     END-IF.                                                      00005560
005570     IF DAT-DISTINCT-COUNT > 0                                    00005570
005580         CALL 'MODECALC' USING DAT-DISTINCT-COUNT,                00005580
005590                 DAT-DISTINCT-TABLE, DAT-MAX-FREQ,                00005590
005600                 DAT-MAX-FREQ-INDEX, DAT-MAX-FREQ-TIES            00005600
005610         MOVE DAT-DISTINCT-VALUE(DAT-MAX-FREQ-INDEX)              00005610
005620                 TO DFLT-DATE-MODE                                00005620
005630     END-IF.                                                      00005630
005640 0200-EXIT.                                                       00005640
005650     EXIT.                                                        00005650
005660                                                                  00005660
005670***************************************************************-  00005670
005680*    0300-PASS2-CLEAN-RTN                                      *- 00005680
005690*    SECOND READ OF THE RAW EXTRACT.  SUBSTITUTES A DEFAULT FOR *-00005690
005700*    EVERY DIRTY OR INVALID FIELD, COMPUTES THE CORRECTED       *-00005700
005710*    TOTAL, AND WRITES THE CLEANED FILE, HEADER LINE FIRST.     *-00005710
005720***************************************************************-  00005720
005730 0300-PASS2-CLEAN-RTN.                                            00005730
005740     OPEN INPUT CAFEIN-FILE.                                      00005740
005750     OPEN OUTPUT CAFEOUT-FILE.                                    00005750
005760     PERFORM 0305-WRITE-HEADER-RTN THRU 0305-EXIT.                00005760
005770     MOVE 'N' TO WS-PASS-SW.                                      00005770
005780     MOVE 'N' TO WS-HEADER-LINE-SW.                               00005780
005790     PERFORM 0110-READ-CAFEIN-RTN THRU 0110-EXIT.                 00005790
005800     PERFORM 0310-PASS2-READ-LOOP-RTN THRU 0310-EXIT              00005800
005810             UNTIL WS-AT-EOF.                                     00005810
005820     CLOSE CAFEIN-FILE.                                           00005820
005830     CLOSE CAFEOUT-FILE.                                          00005830
005840 0300-EXIT.                                                       00005840
005850     EXIT.                                                        00005850
005860                                                                  00005860
005870 0305-WRITE-HEADER-RTN.                                           00005870
005880     MOVE SPACES TO CAFEOUT-REC.                                  00005880
005890     STRING 'Transaction ID,Item,Quantity,Price Per Unit,'        00005890
005900             'Total Spent,Payment Method,Location,'               00005900
005910             'Transaction Date,Corrected Total'                   00005910
005920             DELIMITED BY SIZE INTO CAFEOUT-REC.                  00005920
005930     WRITE CAFEOUT-REC.                                           00005930
005940 0305-EXIT.                                                       00005940
005950     EXIT.                                                        00005950
005960                                                                  00005960
005970 0310-PASS2-READ-LOOP-RTN.                                        00005970
005980     IF WS-HEADER-SEEN                                            00005980
005990         PERFORM 0130-SPLIT-RAW-LINE-RTN THRU 0130-EXIT           00005990
006000         ADD 1 TO WS-RECS-READ-PASS2                              00006000
006010         PERFORM 0320-CLEAN-QUANTITY-RTN THRU 0320-EXIT           00006010
006020         PERFORM 0330-CLEAN-PRICE-RTN THRU 0330-EXIT              00006020
006030         PERFORM 0340-CLEAN-TOTAL-SPENT-RTN THRU 0340-EXIT        00006030
006040         PERFORM 0350-CLEAN-ITEM-RTN THRU 0350-EXIT               00006040
006050         PERFORM 0355-CLEAN-PAYMENT-RTN THRU 0355-EXIT            00006050
006060         PERFORM 0360-CLEAN-LOCATION-RTN THRU 0360-EXIT           00006060
006070         PERFORM 0365-CLEAN-DATE-RTN THRU 0365-EXIT               00006070
006080         PERFORM 0370-COMPUTE-CORRECTED-TOTAL-RTN THRU 0370-EXIT  00006080
006090         PERFORM 0380-WRITE-CLEAN-RTN THRU 0380-EXIT              00006090
006100     ELSE                                                         00006100
006110         MOVE 'Y' TO WS-HEADER-LINE-SW                            00006110
006120     END-IF.                                                      00006120
006130     PERFORM 0110-READ-CAFEIN-RTN THRU 0110-EXIT.                 00006130
006140 0310-EXIT.                                                       00006140
006150     EXIT.                                                        00006150
006160                                                                  00006160
006170 0320-CLEAN-QUANTITY-RTN.                                         00006170
006180     MOVE TI-QUANTITY TO FP-RAW-FIELD.                            00006180
006190     MOVE 'I' TO FP-FIELD-TYPE.                                   00006190
006200     MOVE DFLT-QTY-MEDIAN TO FP-DEFAULT-NUM.                      00006200
006210     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00006210
006220             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00006220
006230             FP-PARSED-STR, FP-ERROR-SW.                          00006230
006240     MOVE FP-PARSED-NUM TO CL-QUANTITY.                           00006240
006250 0320-EXIT.                                                       00006250
006260     EXIT.                                                        00006260
006270                                                                  00006270
006280 0330-CLEAN-PRICE-RTN.                                            00006280
006290     MOVE TI-PRICE-PER-UNIT TO FP-RAW-FIELD.                      00006290
006300     MOVE 'N' TO FP-FIELD-TYPE.                                   00006300
006310     MOVE DFLT-PRICE-MEAN TO FP-DEFAULT-NUM.                      00006310
006320     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00006320
006330             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00006330
006340             FP-PARSED-STR, FP-ERROR-SW.                          00006340
006350     COMPUTE CL-PRICE-PER-UNIT ROUNDED = FP-PARSED-NUM.           00006350
006360 0330-EXIT.                                                       00006360
006370     EXIT.                                                        00006370
006380                                                                  00006380
006390***************************************************************-  00006390
006400*    0340-CLEAN-TOTAL-SPENT-RTN                                *- 00006400
006410*    THE ORIGINAL TOTAL SPENT IS SUPERSEDED BY CORRECTED TOTAL, *-00006410
006420*    SO A DIRTY VALUE HERE JUST BECOMES ZERO, NOT A COMPUTED    *-00006420
006430*    DEFAULT.                                                   *-00006430
006440***************************************************************-  00006440
006450 0340-CLEAN-TOTAL-SPENT-RTN.                                      00006450
006460     MOVE TI-TOTAL-SPENT TO FP-RAW-FIELD.                         00006460
006470     MOVE 'N' TO FP-FIELD-TYPE.                                   00006470
006480     MOVE ZERO TO FP-DEFAULT-NUM.                                 00006480
006490     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00006490
006500             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00006500
006510             FP-PARSED-STR, FP-ERROR-SW.                          00006510
006520     COMPUTE CL-TOTAL-SPENT ROUNDED = FP-PARSED-NUM.              00006520
006530 0340-EXIT.                                                       00006530
006540     EXIT.                                                        00006540
006550                                                                  00006550
006560 0350-CLEAN-ITEM-RTN.                                             00006560
006570     MOVE TI-ITEM TO FP-RAW-FIELD.                                00006570
006580     MOVE 'S' TO FP-FIELD-TYPE.                                   00006580
006590     MOVE DFLT-ITEM-MODE TO FP-DEFAULT-STR.                       00006590
006600     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00006600
006610             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00006610
006620             FP-PARSED-STR, FP-ERROR-SW.                          00006620
006630     MOVE FP-PARSED-STR TO CL-ITEM.                               00006630
006640 0350-EXIT.                                                       00006640
006650     EXIT.                                                        00006650
006660                                                                  00006660
006670 0355-CLEAN-PAYMENT-RTN.                                          00006670
006680     MOVE SPACES TO FP-RAW-FIELD.                                 00006680
006690     MOVE TI-PAYMENT-METHOD TO FP-RAW-FIELD(1:15).                00006690
006700     MOVE 'S' TO FP-FIELD-TYPE.                                   00006700
006710     MOVE SPACES TO FP-DEFAULT-STR.                               00006710
006720     MOVE DFLT-PAYMENT-MODE TO FP-DEFAULT-STR(1:15).              00006720
006730     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00006730
006740             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00006740
006750             FP-PARSED-STR, FP-ERROR-SW.                          00006750
006760     MOVE FP-PARSED-STR(1:15) TO CL-PAYMENT-METHOD.               00006760
006770 0355-EXIT.                                                       00006770
006780     EXIT.                                                        00006780
006790                                                                  00006790
006800 0360-CLEAN-LOCATION-RTN.                                         00006800
006810     MOVE SPACES TO FP-RAW-FIELD.                                 00006810
006820     MOVE TI-LOCATION TO FP-RAW-FIELD(1:15).                      00006820
006830     MOVE 'S' TO FP-FIELD-TYPE.                                   00006830
006840     MOVE SPACES TO FP-DEFAULT-STR.                               00006840
006850     MOVE DFLT-LOCATION-MODE TO FP-DEFAULT-STR(1:15).             00006850
006860     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00006860
006870             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00006870
006880             FP-PARSED-STR, FP-ERROR-SW.                          00006880
006890     MOVE FP-PARSED-STR(1:15) TO CL-LOCATION.                     00006890
006900 0360-EXIT.                                                       00006900
006910     EXIT.                                                        00006910
006920                                                                  00006920
006930***************************************************************-  00006930
006940*    0365-CLEAN-DATE-RTN                                       *- 00006940
006950*    CALLS FLDPARSE TYPE 'D' THIS TIME -- PASS 2 IS WHERE A BAD *-00006950
006960*    CALENDAR DATE (CCR-4502) AS WELL AS A DIRTY ONE GETS        *-00006960
006970*    TRADED FOR THE DATE-MODE DEFAULT.                          *-00006970
006980***************************************************************-  00006980
006990 0365-CLEAN-DATE-RTN.                                             00006990
007000     MOVE SPACES TO FP-RAW-FIELD.                                 00007000
007010     MOVE TI-TRANSACTION-DATE TO FP-RAW-FIELD(1:10).              00007010
007020     MOVE 'D' TO FP-FIELD-TYPE.                                   00007020
007030     MOVE SPACES TO FP-DEFAULT-STR.                               00007030
007040     MOVE DFLT-DATE-MODE TO FP-DEFAULT-STR(1:10).                 00007040
007050     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00007050
007060             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00007060
007070             FP-PARSED-STR, FP-ERROR-SW.                          00007070
007080     MOVE FP-PARSED-STR(1:10) TO CL-TRANSACTION-DATE.             00007080
007090     IF FP-FIELD-WAS-ERROR                                        00007090
007100         MOVE 'Y' TO CL-DATE-ERR-SW                               00007100
007110         ADD 1 TO WS-DATE-ERROR-COUNT                             00007110
007120     ELSE                                                         00007120
007130         MOVE 'N' TO CL-DATE-ERR-SW                               00007130
007140     END-IF.                                                      00007140
007150 0365-EXIT.                                                       00007150
007160     EXIT.                                                        00007160
007170                                                                  00007170
007180***************************************************************-  00007180
007190*    0370-COMPUTE-CORRECTED-TOTAL-RTN                          *- 00007190
007200***************************************************************-  00007200
007210 0370-COMPUTE-CORRECTED-TOTAL-RTN.                                00007210
007220     MOVE TI-TRANSACTION-ID TO CL-TRANSACTION-ID.                 00007220
007230     COMPUTE CL-CORRECTED-TOTAL ROUNDED =                         00007230
007240             CL-QUANTITY * CL-PRICE-PER-UNIT.                     00007240
007250 0370-EXIT.                                                       00007250
007260     EXIT.                                                        00007260
007270                                                                  00007270
007280 0380-WRITE-CLEAN-RTN.                                            00007280
007290     MOVE CL-QUANTITY TO WS-QTY-EDIT.                             00007290
007300     MOVE CL-PRICE-PER-UNIT TO WS-PRICE-EDIT.                     00007300
007310     MOVE CL-TOTAL-SPENT TO WS-TOTSPENT-EDIT.                     00007310
007320     MOVE CL-CORRECTED-TOTAL TO WS-CORRTOTAL-EDIT.                00007320
007330     MOVE SPACES TO CAFEOUT-REC.                                  00007330
007340     STRING CL-TRANSACTION-ID DELIMITED BY SIZE                   00007340
007350             ',' DELIMITED BY SIZE                                00007350
007360             CL-ITEM DELIMITED BY SIZE                            00007360
007370             ',' DELIMITED BY SIZE                                00007370
007380             WS-QTY-EDIT DELIMITED BY SIZE                        00007380
007390             ',' DELIMITED BY SIZE                                00007390
007400             WS-PRICE-EDIT DELIMITED BY SIZE                      00007400
007410             ',' DELIMITED BY SIZE                                00007410
007420             WS-TOTSPENT-EDIT DELIMITED BY SIZE                   00007420
007430             ',' DELIMITED BY SIZE                                00007430
007440             CL-PAYMENT-METHOD DELIMITED BY SIZE                  00007440
007450             ',' DELIMITED BY SIZE                                00007450
007460             CL-LOCATION DELIMITED BY SIZE                        00007460
007470             ',' DELIMITED BY SIZE                                00007470
007480             CL-TRANSACTION-DATE DELIMITED BY SIZE                00007480
007490             ',' DELIMITED BY SIZE                                00007490
007500             WS-CORRTOTAL-EDIT DELIMITED BY SIZE                  00007500
007510             INTO CAFEOUT-REC.                                    00007510
007520     WRITE CAFEOUT-REC.                                           00007520
007530     ADD 1 TO WS-RECS-WRITTEN.                                    00007530
007540 0380-EXIT.                                                       00007540
007550     EXIT.                                                        00007550
007560                                                                  00007560
007570***************************************************************-  00007570
007580*    0400-PASS3-ANALYZE-RTN                                    *- 00007580
007590*    RE-READS THE CLEANED FILE AND RE-ACCUMULATES ALL EIGHT     *-00007590
007600*    COLUMN STATISTICS FROM SCRATCH, PLUS THE COFFEE AGGREGATE  *-00007600
007610*    -- EVERY CLEANED VALUE IS VALID BY CONSTRUCTION, SO THIS   *-00007610
007620*    PASS NEVER SKIPS A RECORD.                                 *-00007620
007630***************************************************************-  00007630
007640 0400-PASS3-ANALYZE-RTN.                                          00007640
007650     MOVE 0 TO QTY-VALUE-COUNT, PRC-VALUE-COUNT,                  00007650
007660               TSP-VALUE-COUNT, COR-VALUE-COUNT.                  00007660
007670     MOVE 0 TO ITM-DISTINCT-COUNT, PAY-DISTINCT-COUNT,            00007670
007680               LOC-DISTINCT-COUNT, DAT-DISTINCT-COUNT.            00007680
007690     MOVE ZERO TO WS-COFFEE-TOTAL.                                00007690
007700     OPEN INPUT CAFEOUT-FILE.                                     00007700
007710     MOVE 'N' TO WS-PASS-SW.                                      00007710
007720     MOVE 'N' TO WS-HEADER-LINE-SW.                               00007720
007730     PERFORM 0405-READ-CAFEOUT-RTN THRU 0405-EXIT.                00007730
007740     PERFORM 0410-PASS3-READ-LOOP-RTN THRU 0410-EXIT              00007740
007750             UNTIL WS-AT-EOF.                                     00007750
007760     CLOSE CAFEOUT-FILE.                                          00007760
007770 0400-EXIT.                                                       00007770
007780     EXIT.                                                        00007780
007790                                                                  00007790
007800 0405-READ-CAFEOUT-RTN.                                           00007800
007810     READ CAFEOUT-FILE                                            00007810
007820         AT END                                                   00007820
007830             MOVE 'Y' TO WS-PASS-SW                               00007830
007840     END-READ.                                                    00007840
007850 0405-EXIT.                                                       00007850
007860     EXIT.                                                        00007860
007870                                                                  00007870
007880 0410-PASS3-READ-LOOP-RTN.                                        00007880
007890     IF WS-HEADER-SEEN                                            00007890
007900         PERFORM 0420-SPLIT-CLEAN-LINE-RTN THRU 0420-EXIT         00007900
007910         ADD 1 TO WS-RECS-READ-PASS3                              00007910
007920         PERFORM 0430-ACCUM-QUANTITY-RTN THRU 0430-EXIT           00007920
007930         PERFORM 0440-ACCUM-PRICE-RTN THRU 0440-EXIT              00007930
007940         PERFORM 0450-ACCUM-TOTAL-SPENT-RTN THRU 0450-EXIT        00007940
007950         PERFORM 0460-ACCUM-CORR-TOTAL-RTN THRU 0460-EXIT         00007950
007960         PERFORM 0470-ACCUM-ITEM-RTN THRU 0470-EXIT               00007960
007970         PERFORM 0475-ACCUM-PAYMENT-RTN THRU 0475-EXIT            00007970
007980         PERFORM 0480-ACCUM-LOCATION-RTN THRU 0480-EXIT           00007980
007990         PERFORM 0485-ACCUM-DATE-RTN THRU 0485-EXIT               00007990
008000         PERFORM 0490-ACCUM-COFFEE-RTN THRU 0490-EXIT             00008000
008010     ELSE                                                         00008010
008020         MOVE 'Y' TO WS-HEADER-LINE-SW                            00008020
008030     END-IF.                                                      00008030
008040     PERFORM 0405-READ-CAFEOUT-RTN THRU 0405-EXIT.                00008040
008050 0410-EXIT.                                                       00008050
008060     EXIT.                                                        00008060
008070                                                                  00008070
008080***************************************************************-  00008080
008090*    0420-SPLIT-CLEAN-LINE-RTN                                 *- 00008090
008100*    THE CLEANED LINE HAS THE SAME EIGHT COLUMNS AS THE RAW     *-00008100
008110*    EXTRACT PLUS THE CORRECTED TOTAL.  TRAN-IN-REC IS REUSED   *-00008110
008120*    FOR THE FIRST EIGHT -- THEY ARE GUARANTEED CLEAN TEXT.     *-00008120
008130***************************************************************-  00008130
008140 0420-SPLIT-CLEAN-LINE-RTN.                                       00008140
008150     MOVE SPACES TO TRAN-IN-REC.                                  00008150
008160     MOVE SPACES TO WS-CLN-CORR-TEXT.                             00008160
008170     UNSTRING CAFEOUT-REC DELIMITED BY ','                        00008170
008180             INTO TI-TRANSACTION-ID, TI-ITEM, TI-QUANTITY,        00008180
008190                  TI-PRICE-PER-UNIT, TI-TOTAL-SPENT,              00008190
008200                  TI-PAYMENT-METHOD, TI-LOCATION,                 00008200
008210                  TI-TRANSACTION-DATE, WS-CLN-CORR-TEXT.          00008210
008220 0420-EXIT.                                                       00008220
008230     EXIT.                                                        00008230
008240                                                                  00008240
008250 0430-ACCUM-QUANTITY-RTN.                                         00008250
008260     MOVE TI-QUANTITY TO FP-RAW-FIELD.                            00008260
008270     MOVE 'I' TO FP-FIELD-TYPE.                                   00008270
008280     MOVE ZERO TO FP-DEFAULT-NUM.                                 00008280
008290     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00008290
008300             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00008300
008310             FP-PARSED-STR, FP-ERROR-SW.                          00008310
008320     ADD 1 TO QTY-VALUE-COUNT.                                    00008320
008330     MOVE FP-PARSED-NUM TO QTY-VALUE(QTY-VALUE-COUNT).            00008330
008340     MOVE FP-PARSED-NUM TO CL-QUANTITY.                           00008340
008350 0430-EXIT.                                                       00008350
008360     EXIT.                                                        00008360
008370                                                                  00008370
008380 0440-ACCUM-PRICE-RTN.                                            00008380
008390     MOVE TI-PRICE-PER-UNIT TO FP-RAW-FIELD.                      00008390
008400     MOVE 'N' TO FP-FIELD-TYPE.                                   00008400
008410     MOVE ZERO TO FP-DEFAULT-NUM.                                 00008410
008420     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00008420
008430             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00008430
008440             FP-PARSED-STR, FP-ERROR-SW.                          00008440
008450     ADD 1 TO PRC-VALUE-COUNT.                                    00008450
008460     MOVE FP-PARSED-NUM TO PRC-VALUE(PRC-VALUE-COUNT).            00008460
008470     COMPUTE CL-PRICE-PER-UNIT ROUNDED = FP-PARSED-NUM.           00008470
008480 0440-EXIT.                                                       00008480
008490     EXIT.                                                        00008490
008500                                                                  00008500
008510 0450-ACCUM-TOTAL-SPENT-RTN.                                      00008510
008520     MOVE TI-TOTAL-SPENT TO FP-RAW-FIELD.                         00008520
008530     MOVE 'N' TO FP-FIELD-TYPE.                                   00008530
008540     MOVE ZERO TO FP-DEFAULT-NUM.                                 00008540
008550     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00008550
008560             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00008560
008570             FP-PARSED-STR, FP-ERROR-SW.                          00008570
008580     ADD 1 TO TSP-VALUE-COUNT.                                    00008580
008590     MOVE FP-PARSED-NUM TO TSP-VALUE(TSP-VALUE-COUNT).            00008590
008600 0450-EXIT.                                                       00008600
008610     EXIT.                                                        00008610
008620                                                                  00008620
008630 0460-ACCUM-CORR-TOTAL-RTN.                                       00008630
008640     MOVE SPACES TO FP-RAW-FIELD.                                 00008640
008650     MOVE WS-CLN-CORR-TEXT TO FP-RAW-FIELD(1:14).                 00008650
008660     MOVE 'N' TO FP-FIELD-TYPE.                                   00008660
008670     MOVE ZERO TO FP-DEFAULT-NUM.                                 00008670
008680     CALL 'FLDPARSE' USING FP-RAW-FIELD, FP-FIELD-TYPE,           00008680
008690             FP-DEFAULT-NUM, FP-DEFAULT-STR, FP-PARSED-NUM,       00008690
008700             FP-PARSED-STR, FP-ERROR-SW.                          00008700
008710     ADD 1 TO COR-VALUE-COUNT.                                    00008710
008720     MOVE FP-PARSED-NUM TO COR-VALUE(COR-VALUE-COUNT).            00008720
008730     COMPUTE CL-CORRECTED-TOTAL ROUNDED = FP-PARSED-NUM.          00008730
008740 0460-EXIT.                                                       00008740
008750     EXIT.                                                        00008750
008760                                                                  00008760
008770 0470-ACCUM-ITEM-RTN.                                             00008770
008780     MOVE TI-ITEM TO WS-CATG-SEARCH-VALUE.                        00008780
008790     CALL 'FREQACC' USING ITM-DISTINCT-COUNT, ITM-DISTINCT-TABLE, 00008790
008800             WS-CATG-SEARCH-VALUE.                                00008800
008810     MOVE TI-ITEM TO CL-ITEM.                                     00008810
008820 0470-EXIT.                                                       00008820
008830     EXIT.                                                        00008830
008840                                                                  00008840
008850 0475-ACCUM-PAYMENT-RTN.                                          00008850
008860     MOVE SPACES TO WS-CATG-SEARCH-VALUE.                         00008860
008870     MOVE TI-PAYMENT-METHOD TO WS-CATG-SEARCH-VALUE(1:15).        00008870
008880     CALL 'FREQACC' USING PAY-DISTINCT-COUNT, PAY-DISTINCT-TABLE, 00008880
008890             WS-CATG-SEARCH-VALUE.                                00008890
008900 0475-EXIT.                                                       00008900
008910     EXIT.                                                        00008910
008920                                                                  00008920
008930 0480-ACCUM-LOCATION-RTN.                                         00008930
008940     MOVE SPACES TO WS-CATG-SEARCH-VALUE.                         00008940
008950     MOVE TI-LOCATION TO WS-CATG-SEARCH-VALUE(1:15).              00008950
008960     CALL 'FREQACC' USING LOC-DISTINCT-COUNT, LOC-DISTINCT-TABLE, 00008960
008970             WS-CATG-SEARCH-VALUE.                                00008970
008980 0480-EXIT.                                                       00008980
008990     EXIT.                                                        00008990
009000                                                                  00009000
009010 0485-ACCUM-DATE-RTN.                                             00009010
009020     MOVE SPACES TO WS-CATG-SEARCH-VALUE.                         00009020
009030     MOVE TI-TRANSACTION-DATE TO WS-CATG-SEARCH-VALUE(1:10).      00009030
009040     CALL 'FREQACC' USING DAT-DISTINCT-COUNT, DAT-DISTINCT-TABLE, 00009040
009050             WS-CATG-SEARCH-VALUE.                                00009050
009060 0485-EXIT.                                                       00009060
009070     EXIT.                                                        00009070
009080                                                                  00009080
009090***************************************************************-  00009090
009100*    0490-ACCUM-COFFEE-RTN                                     *- 00009100
009110***************************************************************-  00009110
009120 0490-ACCUM-COFFEE-RTN.                                           00009120
009130     IF TI-ITEM = WS-ITEM-NAME-COFFEE                             00009130
009140         ADD CL-CORRECTED-TOTAL TO WS-COFFEE-TOTAL                00009140
009150     END-IF.                                                      00009150
009160 0490-EXIT.                                                       00009160
009170     EXIT.                                                        00009170
009180                                                                  00009180
009190***************************************************************-  00009190
009200*    0500-PRINT-REPORT-RTN                                     *- 00009200
009210*    PRINTS THE ANALYSIS REPORT IN THE ORDER THE AUDIT GROUP    *-00009210
009220*    SPECIFIED -- COFFEE AGGREGATE, FOUR NUMERIC BLOCKS, FOUR   *-00009220
009230*    CATEGORICAL BLOCKS.  PLAIN DISPLAY OUTPUT, NO PRINT FILE.  *-00009230
009240***************************************************************-  00009240
009250 0500-PRINT-REPORT-RTN.                                           00009250
009260     DISPLAY '--- Total Spent on Coffee ---'.                     00009260
009270     MOVE WS-COFFEE-TOTAL TO WS-RPT-AMOUNT-EDIT.                  00009270
009280     DISPLAY 'total: ' WS-RPT-AMOUNT-EDIT.                        00009280
009290                                                                  00009290
009300     CALL 'VALSORT' USING QTY-VALUE-COUNT, QTY-VALUE-TABLE.       00009300
009310     CALL 'STATCALC' USING QTY-VALUE-COUNT, QTY-VALUE-TABLE,      00009310
009320             QTY-SUM, QTY-MEAN, QTY-SUM-SQ-DEV, QTY-VARIANCE,     00009320
009330             QTY-MEDIAN.                                          00009330
009340     DISPLAY '--- Analysis: Quantity Sold ---'.                   00009340
009350     MOVE QTY-MEAN TO WS-STAT-MEAN.                               00009350
009360     MOVE QTY-MEDIAN TO WS-STAT-MEDIAN.                           00009360
009370     MOVE QTY-VARIANCE TO WS-STAT-VARIANCE.                       00009370
009380     PERFORM 0510-PRINT-NUMERIC-BLOCK-RTN THRU 0510-EXIT.         00009380
009390                                                                  00009390
009400     CALL 'VALSORT' USING PRC-VALUE-COUNT, PRC-VALUE-TABLE.       00009400
009410     CALL 'STATCALC' USING PRC-VALUE-COUNT, PRC-VALUE-TABLE,      00009410
009420             PRC-SUM, PRC-MEAN, PRC-SUM-SQ-DEV, PRC-VARIANCE,     00009420
009430             PRC-MEDIAN.                                          00009430
009440     DISPLAY '--- Analysis: Unit Price ---'.                      00009440
009450     MOVE PRC-MEAN TO WS-STAT-MEAN.                               00009450
009460     MOVE PRC-MEDIAN TO WS-STAT-MEDIAN.                           00009460
009470     MOVE PRC-VARIANCE TO WS-STAT-VARIANCE.                       00009470
009480     PERFORM 0510-PRINT-NUMERIC-BLOCK-RTN THRU 0510-EXIT.         00009480
009490                                                                  00009490
009500     CALL 'VALSORT' USING TSP-VALUE-COUNT, TSP-VALUE-TABLE.       00009500
009510     CALL 'STATCALC' USING TSP-VALUE-COUNT, TSP-VALUE-TABLE,      00009510
009520             TSP-SUM, TSP-MEAN, TSP-SUM-SQ-DEV, TSP-VARIANCE,     00009520
009530             TSP-MEDIAN.                                          00009530
009540     DISPLAY '--- Analysis: Original Total Spent (from CSV) ---'. 00009540
009550     MOVE TSP-MEAN TO WS-STAT-MEAN.                               00009550
009560     MOVE TSP-MEDIAN TO WS-STAT-MEDIAN.                           00009560
009570     MOVE TSP-VARIANCE TO WS-STAT-VARIANCE.                       00009570
009580     PERFORM 0510-PRINT-NUMERIC-BLOCK-RTN THRU 0510-EXIT.         00009580
009590                                                                  00009590
009600     CALL 'VALSORT' USING COR-VALUE-COUNT, COR-VALUE-TABLE.       00009600
009610     CALL 'STATCALC' USING COR-VALUE-COUNT, COR-VALUE-TABLE,      00009610
009620             COR-SUM, COR-MEAN, COR-SUM-SQ-DEV, COR-VARIANCE,     00009620
009630             COR-MEDIAN.                                          00009630
009640     DISPLAY '--- Analysis: Corrected Total (Calculated) ---'.    00009640
009650     MOVE COR-MEAN TO WS-STAT-MEAN.                               00009650
009660     MOVE COR-MEDIAN TO WS-STAT-MEDIAN.                           00009660
009670     MOVE COR-VARIANCE TO WS-STAT-VARIANCE.                       00009670
009680     PERFORM 0510-PRINT-NUMERIC-BLOCK-RTN THRU 0510-EXIT.         00009680
009690                                                                  00009690
009700     CALL 'MODECALC' USING ITM-DISTINCT-COUNT, ITM-DISTINCT-TABLE,00009700
009710             ITM-MAX-FREQ, ITM-MAX-FREQ-INDEX, ITM-MAX-FREQ-TIES. 00009710
009720     DISPLAY '--- Trend: Top Selling Items ---'.                  00009720
009730     MOVE ITM-DISTINCT-VALUE(ITM-MAX-FREQ-INDEX) TO               00009730
009740             WS-MODE-WINNER-TEXT.                                 00009740
009750     MOVE ITM-MAX-FREQ-TIES TO WS-MODE-TIES.                      00009750
009760     PERFORM 0520-PRINT-MODE-LINE-RTN THRU 0520-EXIT.             00009760
009770                                                                  00009770
009780     CALL 'MODECALC' USING LOC-DISTINCT-COUNT, LOC-DISTINCT-TABLE,00009780
009790             LOC-MAX-FREQ, LOC-MAX-FREQ-INDEX, LOC-MAX-FREQ-TIES. 00009790
009800     DISPLAY '--- Trend: Top Locations ---'.                      00009800
009810     MOVE LOC-DISTINCT-VALUE(LOC-MAX-FREQ-INDEX) TO               00009810
009820             WS-MODE-WINNER-TEXT.                                 00009820
009830     MOVE LOC-MAX-FREQ-TIES TO WS-MODE-TIES.                      00009830
009840     PERFORM 0520-PRINT-MODE-LINE-RTN THRU 0520-EXIT.             00009840
009850                                                                  00009850
009860     CALL 'MODECALC' USING PAY-DISTINCT-COUNT, PAY-DISTINCT-TABLE,00009860
009870             PAY-MAX-FREQ, PAY-MAX-FREQ-INDEX, PAY-MAX-FREQ-TIES. 00009870
009880     DISPLAY '--- Trend: Preferred Payment Methods ---'.          00009880
009890     MOVE PAY-DISTINCT-VALUE(PAY-MAX-FREQ-INDEX) TO               00009890
009900             WS-MODE-WINNER-TEXT.                                 00009900
009910     MOVE PAY-MAX-FREQ-TIES TO WS-MODE-TIES.                      00009910
009920     PERFORM 0520-PRINT-MODE-LINE-RTN THRU 0520-EXIT.             00009920
009930                                                                  00009930
009940     CALL 'MODECALC' USING DAT-DISTINCT-COUNT, DAT-DISTINCT-TABLE,00009940
009950             DAT-MAX-FREQ, DAT-MAX-FREQ-INDEX, DAT-MAX-FREQ-TIES. 00009950
009960     DISPLAY '--- Trend: Busiest Day ---'.                        00009960
009970     MOVE DAT-DISTINCT-VALUE(DAT-MAX-FREQ-INDEX) TO               00009970
009980             WS-MODE-WINNER-TEXT.                                 00009980
009990     MOVE DAT-MAX-FREQ-TIES TO WS-MODE-TIES.                      00009990
010000     PERFORM 0520-PRINT-MODE-LINE-RTN THRU 0520-EXIT.             00010000
010010 0500-EXIT.                                                       00010010
010020     EXIT.                                                        00010020
010030                                                                  00010030
010040***************************************************************-  00010040
010050*    0510-PRINT-NUMERIC-BLOCK-RTN                               *-00010050
010060*    PRINTS THE MEAN/MEDIAN/VARIANCE LINES FOR WHICHEVER        *-00010060
010070*    COLUMN 0500 JUST LOADED INTO WS-STAT-MEAN/MEDIAN/VARIANCE. *-00010070
010080*    THE BLOCK LABEL ITSELF IS PRINTED BY THE CALLER.           *-00010080
010090***************************************************************-  00010090
010100 0510-PRINT-NUMERIC-BLOCK-RTN.                                    00010100
010110     MOVE WS-STAT-MEAN TO WS-RPT-MEAN-EDIT.                       00010110
010120     DISPLAY WS-RPT-MEAN-LINE.                                    00010120
010130     MOVE WS-STAT-MEDIAN TO WS-RPT-MEDIAN-EDIT.                   00010130
010140     DISPLAY WS-RPT-MEDIAN-LINE.                                  00010140
010150     MOVE WS-STAT-VARIANCE TO WS-RPT-VARIANCE-EDIT.               00010150
010160     DISPLAY WS-RPT-VARIANCE-LINE.                                00010160
010170 0510-EXIT.                                                       00010170
010180     EXIT.                                                        00010180
010190                                                                  00010190
010200***************************************************************-  00010200
010210*    0520-PRINT-MODE-LINE-RTN                                  *- 00010210
010220*    PRINTS "MULTIPLE FOUND" WHEN MORE THAN ONE DISTINCT VALUE  *-00010220
010230*    SHARES THE WINNING FREQUENCY (WS-MODE-TIES > 1), OTHERWISE *-00010230
010240*    THE WINNING VALUE 0500 LOADED INTO WS-MODE-WINNER-TEXT.    *-00010240
010250***************************************************************-  00010250
010260 0520-PRINT-MODE-LINE-RTN.                                        00010260
010270     IF WS-MODE-TIES > 1                                          00010270
010280         DISPLAY 'Most Common (Mode): ' WS-MULTIPLE-FOUND-TEXT    00010280
010290     ELSE                                                         00010290
010300         DISPLAY 'Most Common (Mode): ' WS-MODE-WINNER-TEXT       00010300
010310     END-IF.                                                      00010310
010320 0520-EXIT.                                                       00010320
010330     EXIT.                                                        00010330
