000010 IDENTIFICATION DIVISION.                                        00000010
000020 PROGRAM-ID.    STATCALC.                                        00000020
000030 AUTHOR.        R C NUNEZ.                                       00000030
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        00000040
000050 DATE-WRITTEN.  02/18/91.                                        00000050
000060 DATE-COMPILED.                                                  00000060
000070 SECURITY.      NON-CONFIDENTIAL.                                00000070
000080***************************************************************-00000080
000090*                                                               * 00000090
000100*   MODULE NAME = STATCALC                                      * 00000100
000110*                                                                00000110
000120*   FUNCTION =  GIVEN A VALUE TABLE ALREADY SORTED ASCENDING BY  * 00000120
000130*               VALSORT, COMPUTES THE SUM, MEAN, SUM OF SQUARED  * 00000130
000140*               DEVIATIONS, SAMPLE VARIANCE AND MEDIAN FOR THE   * 00000140
000150*               COLUMN.  VARIANCE IS LEFT AT ZERO WHEN FEWER     * 00000150
000160*               THAN TWO VALUES ARE PRESENT (SAMPLE VARIANCE IS  * 00000160
000170*               UNDEFINED FOR N LESS THAN 2).                    * 00000170
000180*                                                                00000180
000190*   DEPENDENCIES = CALLER MUST RUN VALSORT FIRST -- THIS MODULE  * 00000190
000200*                  DOES NOT SORT THE TABLE ITSELF.               * 00000200
000210*                                                                00000210
000220*   INPUT  = STW-VALUE-COUNT, STW-VALUE-TABLE (SORTED, COPY      * 00000220
000230*             STATWORK)                                          00000230
000240*   OUTPUT = STW-SUM, STW-MEAN, STW-SUM-SQ-DEV, STW-VARIANCE,    * 00000240
000250*            STW-MEDIAN                                          00000250
000260*                                                                00000260
000270*   INVOKE BY : CALL 'STATCALC' USING STW-VALUE-COUNT,           * 00000270
000280*                                     STW-VALUE-TABLE,           * 00000280
000290*                                     STW-SUM, STW-MEAN,         * 00000290
000300*                                     STW-SUM-SQ-DEV,            * 00000300
000310*                                     STW-VARIANCE, STW-MEDIAN   * 00000310
000320*                                                                00000320
000330*   MAINTENANCE HISTORY                                          00000330
000340*   YYMMDD  BY   TICKET     DESCRIPTION                          00000340
000350*   910218  RCN  CCR-0489   ORIGINAL -- WRITTEN FOR THE ENROLL-   00000350
000360*                           MENT-STATISTICS OVERNIGHT RUN.        00000360
000370*   990226  RCN  CCR-2004   Y2K REVIEW -- NO DATE FIELDS IN THIS * 00000370
000380*                           MODULE, NO CHANGE REQUIRED.          * 00000380
000390*   240115  RCN  CCR-4471   PUT BACK INTO SERVICE FOR THE CAFE   * 00000390
000400*                           SALES CLEAN-UP RUN.                  * 00000400
000410*   240603  RCN  CCR-4601   ADDED THE MEDIAN OUTPUT -- THE       * 00000410
000420*                           ENROLLMENT RUN NEVER NEEDED ONE, BUT * 00000420
000430*                           THE CAFE ANALYSIS REPORT DOES.       * 00000430
000440***************************************************************-00000440
000450                                                                 00000450
000460 ENVIRONMENT DIVISION.                                           00000460
000470 CONFIGURATION SECTION.                                          00000470
000480 SOURCE-COMPUTER.  IBM-370.                                      00000480
000490 OBJECT-COMPUTER.  IBM-370.                                      00000490
000500 SPECIAL-NAMES.                                                  00000500
000510     C01 IS TOP-OF-FORM.                                         00000510
000520                                                                 00000520
000530 DATA DIVISION.                                                  00000530
000540 WORKING-STORAGE SECTION.                                        00000540
000550***************************************************************-00000550
000560*    COMPUTE WORK VARIABLES                                    *-00000560
000570***************************************************************-00000570
000580 01  WS-SCAN-SUB-X                  PIC X(04).                  00000580
000590 01  WS-SCAN-SUB  REDEFINES WS-SCAN-SUB-X PIC S9(4) COMP.        00000590
000600                                                                 00000600
000610 01  WS-DEV-WORK-X                  PIC X(08).                  00000610
000620 01  WS-DEV-WORK  REDEFINES WS-DEV-WORK-X                        00000620
000630                                    PIC S9(9)V9999 COMP-3.        00000630
000640                                                                 00000640
000650 01  WS-MID-SUB-1                   PIC S9(4) COMP VALUE +0.     00000650
000660 01  WS-MID-SUB-2                   PIC S9(4) COMP VALUE +0.     00000660
000665 01  WS-HALF-QUOT                   PIC S9(4) COMP VALUE +0.     00000665
000668 01  WS-HALF-REM                    PIC S9(4) COMP VALUE +0.     00000668
000670                                                                 00000670
000680 01  WS-TRACE-LINE.                                              00000680
000690     05  FILLER                     PIC X(22) VALUE              00000690
000700            'STATCALC N PROCESSED='.                             00000700
000710     05  WS-TRACE-COUNT             PIC ZZZ9.                   00000710
000720 01  WS-TRACE-LINE-ALT REDEFINES WS-TRACE-LINE PIC X(26).        00000720
000730                                                                 00000730
000740 01  WS-TEST-SW                     PIC X(01) VALUE 'N'.        00000740
000750     88  WS-TRACE-ON                    VALUE 'Y'.               00000750
000760                                                                 00000760
000770 LINKAGE SECTION.                                                00000770
000780 COPY STATWORK.                                                  00000780
000790                                                                 00000790
000800 PROCEDURE DIVISION USING STW-VALUE-COUNT, STW-VALUE-TABLE,      00000800
000810                          STW-SUM, STW-MEAN, STW-SUM-SQ-DEV,      00000810
000820                          STW-VARIANCE, STW-MEDIAN.               00000820
000830                                                                 00000830
000840 0000-MAINLINE.                                                  00000840
000850     MOVE ZERO TO STW-SUM, STW-MEAN, STW-SUM-SQ-DEV,             00000850
000860             STW-VARIANCE, STW-MEDIAN.                            00000860
000870     IF STW-VALUE-COUNT = 0                                      00000870
000880         GOBACK                                                  00000880
000890     END-IF.                                                     00000890
000900     MOVE 0 TO WS-SCAN-SUB.                                      00000900
000910     PERFORM 0100-SUM-RTN THRU 0100-EXIT                         00000910
000920             UNTIL WS-SCAN-SUB >= STW-VALUE-COUNT.                00000920
000930     COMPUTE STW-MEAN ROUNDED = STW-SUM / STW-VALUE-COUNT.        00000930
000940     MOVE 0 TO WS-SCAN-SUB.                                      00000940
000950     PERFORM 0200-SUM-SQ-DEV-RTN THRU 0200-EXIT                  00000950
000960             UNTIL WS-SCAN-SUB >= STW-VALUE-COUNT.                00000960
000970     IF STW-VALUE-COUNT > 1                                      00000970
000980         COMPUTE STW-VARIANCE ROUNDED =                          00000980
000990                 STW-SUM-SQ-DEV / (STW-VALUE-COUNT - 1)           00000990
001000     END-IF.                                                     00001000
001010     PERFORM 0300-PICK-MEDIAN-RTN THRU 0300-EXIT.                 00001010
001020     IF WS-TRACE-ON                                              00001020
001030         MOVE STW-VALUE-COUNT TO WS-TRACE-COUNT                  00001030
001040         DISPLAY WS-TRACE-LINE                                   00001040
001050     END-IF.                                                     00001050
001060     GOBACK.                                                     00001060
001070                                                                 00001070
001080***************************************************************-00001080
001090*    0100-SUM-RTN                                               *-00001090
001100*    ACCUMULATES THE RAW SUM OF THE VALUE TABLE.                *-00001100
001110***************************************************************-00001110
001120 0100-SUM-RTN.                                                    00001120
001130     ADD 1 TO WS-SCAN-SUB.                                       00001130
001140     ADD STW-VALUE(WS-SCAN-SUB) TO STW-SUM.                       00001140
001150 0100-EXIT.                                                      00001150
001160     EXIT.                                                       00001160
001170                                                                 00001170
001180***************************************************************-00001180
001190*    0200-SUM-SQ-DEV-RTN                                        *-00001190
001200*    ACCUMULATES THE SUM OF SQUARED DEVIATIONS FROM THE MEAN     *-00001200
001210*    JUST COMPUTED IN 0000-MAINLINE.                            *-00001210
001220***************************************************************-00001220
001230 0200-SUM-SQ-DEV-RTN.                                             00001230
001240     ADD 1 TO WS-SCAN-SUB.                                       00001240
001250     COMPUTE WS-DEV-WORK = STW-VALUE(WS-SCAN-SUB) - STW-MEAN.     00001250
001260     COMPUTE STW-SUM-SQ-DEV = STW-SUM-SQ-DEV +                    00001260
001270             (WS-DEV-WORK * WS-DEV-WORK).                         00001270
001280 0200-EXIT.                                                      00001280
001290     EXIT.                                                       00001290
001300                                                                 00001300
001310***************************************************************-00001310
001320*    0300-PICK-MEDIAN-RTN                                       *-00001320
001330*    TABLE IS SORTED ASCENDING.  ODD COUNT -- TAKE THE SINGLE    *-00001330
001340*    MIDDLE ENTRY.  EVEN COUNT -- AVERAGE THE TWO MIDDLE ENTRIES.*-00001340
001350***************************************************************-00001350
001360 0300-PICK-MEDIAN-RTN.                                            00001360
001365     DIVIDE STW-VALUE-COUNT BY 2 GIVING WS-HALF-QUOT              00001365
001366             REMAINDER WS-HALF-REM.                               00001366
001370     IF WS-HALF-REM = 1                                          00001370
001380         COMPUTE WS-MID-SUB-1 = (STW-VALUE-COUNT + 1) / 2          00001380
001390         MOVE STW-VALUE(WS-MID-SUB-1) TO STW-MEDIAN               00001390
001400     ELSE                                                        00001400
001410         MOVE WS-HALF-QUOT TO WS-MID-SUB-1                        00001410
001420         COMPUTE WS-MID-SUB-2 = WS-MID-SUB-1 + 1                  00001420
001430         COMPUTE STW-MEDIAN ROUNDED =                             00001430
001440                 (STW-VALUE(WS-MID-SUB-1) +                       00001440
001450                  STW-VALUE(WS-MID-SUB-2)) / 2                    00001450
001460     END-IF.                                                     00001460
001470 0300-EXIT.                                                      00001470
001480     EXIT.                                                       00001480
