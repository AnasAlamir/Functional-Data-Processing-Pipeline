000010 IDENTIFICATION DIVISION.                                        00000010
000020 PROGRAM-ID.    VALSORT.                                         00000020
000030 AUTHOR.        R C NUNEZ.                                       00000030
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.                        00000040
000050 DATE-WRITTEN.  01/15/87.                                        00000050
000060 DATE-COMPILED.                                                  00000060
000070 SECURITY.      NON-CONFIDENTIAL.                                00000070
000080***************************************************************-00000080
000090*                                                               * 00000090
000100*   MODULE NAME = VALSORT                                       * 00000100
000110*                                                                00000110
000120*   FUNCTION =  SORTS A WORKING TABLE OF COLLECTED COLUMN       * 00000120
000130*               VALUES (QUANTITY, PRICE PER UNIT, AND THE       * 00000130
000140*               OTHER NUMERIC COLUMNS SALESCLN ANALYZES) INTO   * 00000140
000150*               ASCENDING ORDER SO THE CALLER CAN PICK OFF THE  * 00000150
000160*               MIDDLE ENTRY OR ENTRIES FOR A MEDIAN.           * 00000160
000170*                                                                00000170
000180*   DEPENDENCIES = NONE                                          00000180
000190*                                                                00000190
000200*   INPUT  = STW-VALUE-COUNT, STW-VALUE-TABLE (COPY STATWORK)     00000200
000210*   OUTPUT = STW-VALUE-TABLE REARRANGED IN PLACE, ASCENDING      * 00000210
000220*                                                                00000220
000230*   INVOKE BY : CALL 'VALSORT' USING STW-VALUE-COUNT,            * 00000230
000240*                                    STW-VALUE-TABLE             * 00000240
000250*                                                                00000250
000260*   MAINTENANCE HISTORY                                          00000260
000270*   YYMMDD  BY   TICKET     DESCRIPTION                          00000270
000280*   870115  RCN  CCR-0031   ORIGINAL INSERTION SORT, LIFTED FROM * 00000280
000290*                           THE OLD ADSORT UTILITY AND RE-KEYED * 00000290
000300*                           FOR COMP-3 MONEY/QUANTITY VALUES.    * 00000300
000310*   931108  DPS  CCR-1190   FIXED START-OF-TABLE BUG -- OLD CODE * 00000310
000320*                           STARTED THE OUTER LOOP AT ENTRY 3    * 00000320
000330*                           AND SKIPPED EVERY OTHER ENTRY.       * 00000330
000340*   990226  RCN  CCR-2004   Y2K REVIEW -- NO DATE FIELDS IN THIS * 00000340
000350*                           MODULE, NO CHANGE REQUIRED.          * 00000350
000360*   240115  RCN  CCR-4471   RENAMED FOR THE CAFE SALES CLEAN-UP  * 00000360
000370*                           RUN; TABLE NOW HOLDS S9(9)V9999      * 00000370
000380*                           COMP-3 ENTRIES INSTEAD OF INTEGERS.  * 00000380
000390***************************************************************-00000390
000400                                                                 00000400
000410 ENVIRONMENT DIVISION.                                           00000410
000420 CONFIGURATION SECTION.                                          00000420
000430 SOURCE-COMPUTER.  IBM-370.                                      00000430
000440 OBJECT-COMPUTER.  IBM-370.                                      00000440
000450 SPECIAL-NAMES.                                                  00000450
000460     C01 IS TOP-OF-FORM.                                         00000460
000470                                                                 00000470
000480 DATA DIVISION.                                                  00000480
000490 WORKING-STORAGE SECTION.                                        00000490
000500***************************************************************-00000500
000510*    SORT WORK VARIABLES                                       *-00000510
000520***************************************************************-00000520
000530 01  WS-INSERT-NUM-X                PIC X(07).                  00000530
000540 01  WS-INSERT-NUM  REDEFINES WS-INSERT-NUM-X                    00000540
000550                                    PIC S9(9)V9999 COMP-3.       00000550
000560                                                                 00000560
000570 01  WS-SUBSCRIPTS.                                              00000570
000580     05  WS-MOVE-FROM               PIC S9(4) COMP VALUE +0.     00000580
000590     05  WS-INSERT-TO               PIC S9(4) COMP VALUE +0.     00000590
000600                                                                 00000600
000610 01  WS-MEDIAN-WORK.                                             00000610
000620     05  WS-MEDIAN-LO               PIC S9(9)V9999 COMP-3        00000620
000630                                    VALUE +0.                    00000630
000640     05  WS-MEDIAN-HI               PIC S9(9)V9999 COMP-3        00000640
000650                                    VALUE +0.                    00000650
000660 01  WS-MEDIAN-WORK-X REDEFINES WS-MEDIAN-WORK PIC X(14).        00000660
000670                                                                 00000670
000680 01  WS-TRACE-LINE.                                              00000680
000690     05  FILLER                     PIC X(28) VALUE              00000690
000700            'VALSORT PASS COMPLETE, N = '.                       00000700
000710     05  WS-TRACE-COUNT             PIC ZZZ9.                    00000710
000720 01  WS-TRACE-LINE-ALT REDEFINES WS-TRACE-LINE PIC X(32).         00000720
000730                                                                 00000730
000740 01  WS-TEST-SW                     PIC X(01) VALUE 'N'.         00000740
000750     88  WS-TRACE-ON                    VALUE 'Y'.               00000750
000760                                                                 00000760
000770 LINKAGE SECTION.                                                00000770
000780 COPY STATWORK.                                                  00000780
000790                                                                 00000790
000800 PROCEDURE DIVISION USING STW-VALUE-COUNT, STW-VALUE-TABLE.       00000800
000810                                                                 00000810
000820 0000-MAINLINE.                                                  00000820
000830     PERFORM 0100-INSERTION-SORT-RTN THRU 0100-EXIT.              00000830
000840     IF WS-TRACE-ON                                              00000840
000850         MOVE STW-VALUE-COUNT TO WS-TRACE-COUNT                   00000850
000860         DISPLAY WS-TRACE-LINE                                   00000860
000870     END-IF.                                                     00000870
000880     GOBACK.                                                     00000880
000890                                                                 00000890
000900***************************************************************-00000900
000910*    0100-INSERTION-SORT-RTN                                    *-00000910
000920*    CLASSIC INSERTION SORT -- FOR EACH ENTRY FROM THE SECOND    *-00000920
000930*    ONWARD, WALK BACKWARDS THROUGH THE ALREADY-SORTED PORTION   *-00000930
000940*    OF THE TABLE AND SLIDE IT INTO PLACE.  FINE FOR THE TABLE   *-00000940
000950*    SIZES SALESCLN HANDS US (ONE CAFE SALES COLUMN AT A TIME).  *-00000950
000960***************************************************************-00000960
000970 0100-INSERTION-SORT-RTN.                                        00000970
000980     IF STW-VALUE-COUNT < 2                                      00000980
000990         GO TO 0100-EXIT                                         00000990
001000     END-IF.                                                     00001000
001010     MOVE 2 TO WS-MOVE-FROM.                                      00001010
001020     PERFORM 0110-OUTER-LOOP-RTN THRU 0110-EXIT                   00001020
001030             UNTIL WS-MOVE-FROM > STW-VALUE-COUNT.                00001030
001040 0100-EXIT.                                                      00001040
001050     EXIT.                                                       00001050
001060                                                                 00001060
001070***************************************************************-00001070
001080*    0110-OUTER-LOOP-RTN                                        *-00001080
001090*    LIFTS ONE ENTRY OUT OF THE UNSORTED PART OF THE TABLE AND   *-00001090
001100*    CALLS 0120 TO WALK IT BACKWARDS THROUGH THE SORTED PART.    *-00001100
001110***************************************************************-00001110
001120 0110-OUTER-LOOP-RTN.                                            00001120
001130     MOVE STW-VALUE(WS-MOVE-FROM) TO WS-INSERT-NUM.               00001130
001140     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00001140
001150     PERFORM 0120-INNER-LOOP-RTN THRU 0120-EXIT                   00001150
001160             UNTIL WS-INSERT-TO <= 0                              00001160
001170             OR STW-VALUE(WS-INSERT-TO) <= WS-INSERT-NUM.         00001170
001180     MOVE WS-INSERT-NUM TO STW-VALUE(WS-INSERT-TO + 1).           00001180
001190     ADD 1 TO WS-MOVE-FROM.                                       00001190
001200 0110-EXIT.                                                      00001200
001210     EXIT.                                                       00001210
001220                                                                 00001220
001230***************************************************************-00001230
001240*    0120-INNER-LOOP-RTN                                        *-00001240
001250*    SLIDES ONE SORTED-PART ENTRY UP ONE SLOT TO OPEN A HOLE     *-00001250
001260*    FOR THE ENTRY 0110 IS INSERTING.                           *-00001260
001270***************************************************************-00001270
001280 0120-INNER-LOOP-RTN.                                            00001280
001290     MOVE STW-VALUE(WS-INSERT-TO) TO STW-VALUE(WS-INSERT-TO + 1). 00001290
001300     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00001300
001310 0120-EXIT.                                                      00001310
001320     EXIT.                                                       00001320
